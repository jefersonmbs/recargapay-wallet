000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVAL.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: WALLET VALIDATOR - SHARED PRECONDITION
000200*  CHECKS CALLED BY EVERY DEPOSIT/WITHDRAW/TRANSFER/HISTORY
000210*  ROUTINE BEFORE ANY BALANCE IS TOUCHED.
000220*
000230* OPTION ACTION                        INPUT REQUIRED
000240* 1  AMOUNT POSITIVE (> ZERO)          WVAL-AMOUNT
000250* 2  WALLET FOUND                     WVAL-WALLET-ID
000260* 3  ACTIVE PARTY (WALLET + OWNER)    WVAL-WALLET-ACTIVE,
000270*                                      WVAL-USER-ACTIVE
000280* 4  SUFFICIENT BALANCE                WVAL-BALANCE, WVAL-AMOUNT
000290* 5  DISTINCT SOURCE/TARGET WALLETS    WVAL-WALLET-ID,
000300*                                      WVAL-TARGET-ID
000310* 6  HISTORY DATE-RANGE (<=90 DAYS)    WVAL-STRT-DATE,
000320*                                      WVAL-END-DATE
000330*================================================================*
000340* HISTORY OF MODIFICATION:
000350*================================================================*
000360*MOD.#    INIT     DATE        DESCRIPTION
000370*------   ------   ----------  -----------------------------------
000380* WAL001 - RREYES  - 14/03/1989 - INITIAL VERSION, OPTIONS 1-5
000390*-----------------------------------------------------------------
000400* WAL019 - RREYES  - 12/07/1990 - OPTION 3 NOW REQUIRES BOTH
000410*                     WALLET-ACTIVE AND USER-ACTIVE = "Y" (LOGICAL
000420*                     AND, NOT EITHER-OR)
000430*-----------------------------------------------------------------
000440* WAL026 - DTANG   - 08/05/1992 - ADD OPTION 5 SAME-WALLET CHECK
000450*                     FOR TRANSFER REQUESTS
000460*-----------------------------------------------------------------
000470* WAL044 - DTANG   - 27/02/1993 - ADD OPTION 6 HISTORY DATE-RANGE
000480*                     CHECK (90-DAY WINDOW RULE)
000490*-----------------------------------------------------------------
000500* Y2K021 - DTANG   - 23/10/1998 - Y2K REVIEW - WVAL-STRT-DATE AND
000510*                     WVAL-END-DATE CONFIRMED CENTURY-SAFE
000520*                     (9(08) CCYYMMDD), NO WINDOWING USED
000530*-----------------------------------------------------------------
000540* WAL075 - PKUMAR  - 04/05/2001 - OPTION 4 NOW RETURNS AVAILABLE
000550*                     AND REQUESTED AMOUNTS ON FAILURE FOR THE
000560*                     INSUFFICIENT-BALANCE CONDITION
000570*================================================================*
000580        ENVIRONMENT DIVISION.
000590*********************
000600        CONFIGURATION SECTION.
000610        SOURCE-COMPUTER.  IBM-AS400.
000620        OBJECT-COMPUTER.  IBM-AS400.
000630        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000640                          UPSI-0 IS UPSI-SWITCH-0
000650                            ON  STATUS IS U0-ON
000660                            OFF STATUS IS U0-OFF
000670                          UPSI-1 IS UPSI-SWITCH-1
000680                            ON  STATUS IS U0-ON
000690                            OFF STATUS IS U0-OFF.
000700 
000710        INPUT-OUTPUT SECTION.
000720        FILE-CONTROL.
000730 
000740        DATA DIVISION.
000750        FILE SECTION.
000760*************************
000770        WORKING-STORAGE SECTION.
000780*************************
000790        01  FILLER                  PIC X(24) VALUE
000800            "** PROGRAM WALVAL   **".
000810 
000820* ------------------ PROGRAM WORKING STORAGE -------------------*
000830        01  WK-C-COMMON.
000840            COPY WALCMWS.
000850 
000860        01  WK-C-DAYS-AREA.
000870            05  WK-N-DAYS-SPAN      PIC S9(08) COMP VALUE ZERO.
000880            05  WK-N-DAYS-SPAN-R REDEFINES WK-N-DAYS-SPAN.
000890                10  WK-N-DAYS-SPAN-X PIC X(04).
000900            05  WK-C-DAYS-FILLER    PIC X(04) VALUE SPACES.
000910 
000920****************
000930        LINKAGE SECTION.
000940****************
000950        COPY WVAL.
000960 
000970        EJECT
000980*****************************************
000990        PROCEDURE DIVISION USING WK-C-VVAL-RECORD.
001000*****************************************
001010        MAIN-MODULE.
001020            PERFORM A000-PROCESS-CALLED-ROUTINE
001030               THRU A099-PROCESS-CALLED-ROUTINE-EX.
001040            EXIT PROGRAM.
001050 
001060*---------------------------------------------------------------*
001070        A000-PROCESS-CALLED-ROUTINE.
001080*---------------------------------------------------------------*
001090            MOVE SPACES TO WK-C-VVAL-ERROR-CD.
001100            MOVE ZERO   TO WK-C-VVAL-AVAILABLE
001110                           WK-C-VVAL-REQUESTED.
001120 
001130            EVALUATE WK-C-VVAL-OPTION
001140               WHEN 1
001150                  PERFORM B100-CHECK-AMOUNT
001160                     THRU B199-CHECK-AMOUNT-EX
001170               WHEN 2
001180                  PERFORM B200-CHECK-WALLET-FOUND
001190                     THRU B299-CHECK-WALLET-FOUND-EX
001200               WHEN 3
001210                  PERFORM B300-CHECK-ACTIVE-PARTY
001220                     THRU B399-CHECK-ACTIVE-PARTY-EX
001230               WHEN 4
001240                  PERFORM B400-CHECK-SUFFICIENT-BAL
001250                     THRU B499-CHECK-SUFFICIENT-BAL-EX
001260               WHEN 5
001270                  PERFORM B500-CHECK-DISTINCT-WALLETS
001280                     THRU B599-CHECK-DISTINCT-WALLETS-EX
001290               WHEN 6
001300                  PERFORM B600-CHECK-DATE-RANGE
001310                     THRU B699-CHECK-DATE-RANGE-EX
001320               WHEN OTHER
001330                  MOVE "WAL0099" TO WK-C-VVAL-ERROR-CD
001340            END-EVALUATE.
001350 
001360*---------------------------------------------------------------*
001370        A099-PROCESS-CALLED-ROUTINE-EX.
001380*---------------------------------------------------------------*
001390            EXIT.
001400 
001410*---------------------------------------------------------------*
001420* BUSINESS RULE 1 - POSITIVE-AMOUNT RULE
001430*---------------------------------------------------------------*
001440        B100-CHECK-AMOUNT.
001450            IF  WK-C-VVAL-AMOUNT NOT > ZERO
001460                MOVE "WAL0001"      TO WK-C-VVAL-ERROR-CD
001470            END-IF.
001480        B199-CHECK-AMOUNT-EX.
001490            EXIT.
001500 
001510*---------------------------------------------------------------*
001520* BUSINESS RULE 2 - WALLET-MUST-EXIST RULE (CALLER ALREADY
001530* RESOLVED THE RECORD VIA WALVFND; HERE WE JUST CHECK THE
001540* WALLET-ID WAS SUPPLIED AT ALL)
001550*---------------------------------------------------------------*
001560        B200-CHECK-WALLET-FOUND.
001570            IF  WK-C-VVAL-WALLET-ID = SPACES
001580                MOVE "WAL0002"      TO WK-C-VVAL-ERROR-CD
001590            END-IF.
001600        B299-CHECK-WALLET-FOUND-EX.
001610            EXIT.
001620 
001630*---------------------------------------------------------------*
001640* BUSINESS RULE 3 - ACTIVE-PARTY RULE (LOGICAL AND)
001650*---------------------------------------------------------------*
001660        B300-CHECK-ACTIVE-PARTY.
001670            IF  WK-C-VVAL-WALLET-ACTIVE = "Y"
001680                AND WK-C-VVAL-USER-ACTIVE = "Y"
001690                CONTINUE
001700            ELSE
001710                MOVE "WAL0003"      TO WK-C-VVAL-ERROR-CD
001720            END-IF.
001730        B399-CHECK-ACTIVE-PARTY-EX.
001740            EXIT.
001750 
001760*---------------------------------------------------------------*
001770* BUSINESS RULE 4 - SUFFICIENT-BALANCE RULE
001780*---------------------------------------------------------------*
001790        B400-CHECK-SUFFICIENT-BAL.
001800            IF  WK-C-VVAL-BALANCE NOT < WK-C-VVAL-AMOUNT
001810                CONTINUE
001820            ELSE
001830                MOVE "WAL0004"      TO WK-C-VVAL-ERROR-CD
001840                MOVE WK-C-VVAL-BALANCE TO WK-C-VVAL-AVAILABLE
001850                MOVE WK-C-VVAL-AMOUNT  TO WK-C-VVAL-REQUESTED
001860            END-IF.
001870        B499-CHECK-SUFFICIENT-BAL-EX.
001880            EXIT.
001890 
001900*---------------------------------------------------------------*
001910* BUSINESS RULE 5 - DISTINCT-WALLETS RULE
001920*---------------------------------------------------------------*
001930        B500-CHECK-DISTINCT-WALLETS.
001940            IF  WK-C-VVAL-WALLET-ID = WK-C-VVAL-TARGET-ID
001950                MOVE "WAL0005"      TO WK-C-VVAL-ERROR-CD
001960            END-IF.
001970        B599-CHECK-DISTINCT-WALLETS-EX.
001980            EXIT.
001990 
002000*---------------------------------------------------------------*
002010* BUSINESS RULE 12 - HISTORY DATE-RANGE RULE
002020*---------------------------------------------------------------*
002030        B600-CHECK-DATE-RANGE.
002040            IF  WK-C-VVAL-STRT-DATE = ZERO
002050                AND WK-C-VVAL-END-DATE = ZERO
002060                GO TO B699-CHECK-DATE-RANGE-EX
002070            END-IF.
002080            IF  WK-C-VVAL-STRT-DATE = ZERO
002090                OR  WK-C-VVAL-END-DATE = ZERO
002100                MOVE "WAL0006"      TO WK-C-VVAL-ERROR-CD
002110                GO TO B699-CHECK-DATE-RANGE-EX
002120            END-IF.
002130            IF  WK-C-VVAL-STRT-DATE > WK-C-VVAL-END-DATE
002140                MOVE "WAL0007"      TO WK-C-VVAL-ERROR-CD
002150                GO TO B699-CHECK-DATE-RANGE-EX
002160            END-IF.
002170            COMPUTE WK-N-DAYS-SPAN =
002180                WK-C-VVAL-END-DATE - WK-C-VVAL-STRT-DATE.
002190            IF  WK-N-DAYS-SPAN > 90
002200                MOVE "WAL0008"      TO WK-C-VVAL-ERROR-CD
002210            END-IF.
002220        B699-CHECK-DATE-RANGE-EX.
002230            EXIT.
002240 
002250******************************************************************
002260*************** END OF PROGRAM SOURCE - WALVAL ******************
002270******************************************************************
002280 

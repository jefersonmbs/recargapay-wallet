000100* WAUD.cpybk
000110* LINKAGE AREA FOR "WALVAUD" - TRANSACTION AUDIT SERVICE.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL009 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170* WAL052 - DTANG   - 30/09/1993 - AUDIT WRITE FAILURE MUST NOT
000180*                     ABORT CALLER - RETURN WK-C-VAUD-ERROR-CD
000190*                     AND LET CALLER CONTINUE (AUDIT INDEPENDENCE
000200*                     RULE)
000210*---------------------------------------------------------------*
000220     01  WK-C-VAUD-RECORD.
000230         05  WK-C-VAUD-INPUT.
000240             10  WK-C-VAUD-OPTION         PIC 9(01).
000250*                 1 = START (INITIATED)
000260*                 2 = SUCCESSFUL (COMPLETED)
000270*                 3 = FAILED
000280             10  WK-C-VAUD-TXN-ID         PIC X(36).
000290             10  WK-C-VAUD-WALLET-ID      PIC X(36).
000300             10  WK-C-VAUD-USER-ID        PIC 9(09).
000310             10  WK-C-VAUD-OP-TYPE        PIC X(20).
000320             10  WK-C-VAUD-AMOUNT         PIC S9(13)V99 COMP-3.
000330             10  WK-C-VAUD-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000340             10  WK-C-VAUD-BAL-AFTER      PIC S9(13)V99 COMP-3.
000350             10  WK-C-VAUD-CREATED-BY     PIC X(100).
000360             10  WK-C-VAUD-CORR-ID        PIC X(100).
000370             10  WK-C-VAUD-DESCRIPTION    PIC X(500).
000380         05  WK-C-VAUD-OUTPUT.
000390             10  WK-C-VAUD-ERROR-CD       PIC X(07).
000400             10  WK-C-VAUD-TXA-ID         PIC X(36).
000410 

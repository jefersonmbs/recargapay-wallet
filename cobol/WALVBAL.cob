000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVBAL.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: WALLET BALANCE SERVICE - PRIMITIVE BALANCE
000200*  MUTATION. OPTION 1 CREDITS, OPTION 2 DEBITS, OPTION 3 SETS THE
000210*  BALANCE OUTRIGHT (USED ONLY AT WALLET-CREATION TIME TO POST
000220*  THE OPENING 0.00 BALANCE). CALLER IS RESPONSIBLE FOR HAVING
000230*  ALREADY RUN WALVAL OPTION 4 BEFORE A DEBIT.
000240*================================================================*
000250* HISTORY OF MODIFICATION:
000260*================================================================*
000270* WAL003 - RREYES  - 14/03/1989 - INITIAL VERSION, CREDIT/DEBIT
000280*-----------------------------------------------------------------
000290* WAL034 - DTANG   - 30/07/1992 - ADD OPTION 3 SET-BALANCE FOR
000300*                     WALLET-CREATION OPENING BALANCE
000310*-----------------------------------------------------------------
000320* Y2K011 - DTANG   - 30/09/1998 - Y2K REVIEW - WALWALF-UPDATED-AT
000330*                CONFIRMED CENTURY-SAFE (26-BYTE ISO-8601 TEXT)
000340*-----------------------------------------------------------------
000350* WAL078 - PKUMAR  - 17/09/2001 - REWRITE NOW ROUNDS THE COMPUTED
000360*                     BALANCE EXPLICITLY (COMPUTE ... ROUNDED) TO
000370*                     GUARD AGAINST INTERMEDIATE TRUNCATION
000380*================================================================*
000390        ENVIRONMENT DIVISION.
000400*********************
000410        CONFIGURATION SECTION.
000420        SOURCE-COMPUTER.  IBM-AS400.
000430        OBJECT-COMPUTER.  IBM-AS400.
000440        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                          UPSI-0 IS UPSI-SWITCH-0
000460                            ON  STATUS IS U0-ON
000470                            OFF STATUS IS U0-OFF.
000480 
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510            SELECT WALWALF ASSIGN TO DATABASE-WALWALF
000520                   ORGANIZATION      IS INDEXED
000530                   ACCESS MODE       IS RANDOM
000540                   RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000550                   FILE STATUS       IS WK-C-FILE-STATUS.
000560 
000570        DATA DIVISION.
000580        FILE SECTION.
000590        FD  WALWALF
000600            LABEL RECORDS ARE OMITTED
000610            DATA RECORD IS WK-C-WALWALF.
000620        01  WK-C-WALWALF.
000630            COPY DDS-ALL-FORMATS OF WALWALF.
000640        01  WK-C-WALWALF-1.
000650            COPY WALWALF.
000660 
000670*************************
000680        WORKING-STORAGE SECTION.
000690*************************
000700        01  FILLER                  PIC X(24) VALUE
000710            "** PROGRAM WALVBAL  **".
000720 
000730* ------------------ PROGRAM WORKING STORAGE -------------------*
000740        01  WK-C-COMMON.
000750            COPY WALCMWS.
000760 
000770        01  WK-C-STAMP-AREA.
000780            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000790            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000800                10  WK-C-ISO-CC     PIC 9(02).
000810                10  WK-C-ISO-YY     PIC 9(02).
000820                10  WK-C-ISO-MM     PIC 9(02).
000830                10  WK-C-ISO-DD     PIC 9(02).
000840            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000850            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000860                10  WK-C-ISO-HH     PIC 9(02).
000870                10  WK-C-ISO-MN     PIC 9(02).
000880                10  WK-C-ISO-SS     PIC 9(02).
000890            05  WK-C-ISO-STAMP      PIC X(26) VALUE SPACES.
000900            05  WK-C-STAMP-FILLER   PIC X(02) VALUE SPACES.
000910 
000920****************
000930        LINKAGE SECTION.
000940****************
000950        COPY WBAL.
000960 
000970        EJECT
000980*****************************************
000990        PROCEDURE DIVISION USING WK-C-VBAL-RECORD.
001000*****************************************
001010        MAIN-MODULE.
001020            PERFORM C000-BUILD-TIMESTAMP
001030               THRU C099-BUILD-TIMESTAMP-EX.
001040            PERFORM A000-PROCESS-CALLED-ROUTINE
001050               THRU A099-PROCESS-CALLED-ROUTINE-EX.
001060            PERFORM Z000-END-PROGRAM-ROUTINE
001070               THRU Z999-END-PROGRAM-ROUTINE-EX.
001080            EXIT PROGRAM.
001090 
001100*---------------------------------------------------------------*
001110        C000-BUILD-TIMESTAMP.
001120*---------------------------------------------------------------*
001130            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001140            ACCEPT WK-C-ISO-TIME FROM TIME.
001150            STRING WK-C-ISO-CC WK-C-ISO-YY "-" WK-C-ISO-MM "-"
001160                   WK-C-ISO-DD "T" WK-C-ISO-HH ":" WK-C-ISO-MN ":"
001170                   WK-C-ISO-SS ".000000"
001180                DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
001190        C099-BUILD-TIMESTAMP-EX.
001200            EXIT.
001210 
001220*---------------------------------------------------------------*
001230        A000-PROCESS-CALLED-ROUTINE.
001240*---------------------------------------------------------------*
001250            MOVE SPACES TO WK-C-VBAL-ERROR-CD.
001260            OPEN I-O WALWALF.
001270            IF  NOT WK-C-SUCCESSFUL
001280                DISPLAY "WALVBAL - OPEN FILE ERROR - WALWALF"
001290                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001300                MOVE "WAL0111" TO WK-C-VBAL-ERROR-CD
001310                GO TO A099-PROCESS-CALLED-ROUTINE-EX
001320            END-IF.
001330 
001340            MOVE WK-C-VBAL-WALLET-ID TO WALWALF-WALLETID.
001350            READ WALWALF KEY IS EXTERNALLY-DESCRIBED-KEY.
001360            IF  NOT WK-C-SUCCESSFUL
001370                MOVE "WAL0112" TO WK-C-VBAL-ERROR-CD
001380                GO TO A099-PROCESS-CALLED-ROUTINE-EX
001390            END-IF.
001400 
001410            MOVE WALWALF-BALANCE TO WK-C-VBAL-BAL-BEFORE.
001420 
001430            EVALUATE WK-C-VBAL-OPTION
001440               WHEN 1
001450                  COMPUTE WALWALF-BALANCE ROUNDED =
001460                     WALWALF-BALANCE + WK-C-VBAL-AMOUNT
001470               WHEN 2
001480                  COMPUTE WALWALF-BALANCE ROUNDED =
001490                     WALWALF-BALANCE - WK-C-VBAL-AMOUNT
001500               WHEN 3
001510                  MOVE WK-C-VBAL-AMOUNT TO WALWALF-BALANCE
001520               WHEN OTHER
001530                  MOVE "WAL0199" TO WK-C-VBAL-ERROR-CD
001540                  GO TO A099-PROCESS-CALLED-ROUTINE-EX
001550            END-EVALUATE.
001560 
001570            MOVE WALWALF-BALANCE TO WK-C-VBAL-BAL-AFTER.
001580            MOVE WK-C-ISO-STAMP  TO WALWALF-UPDATED-AT.
001590 
001600            REWRITE WALWALF.
001610            IF  NOT WK-C-SUCCESSFUL
001620                DISPLAY "WALVBAL - REWRITE ERROR - WALWALF"
001630                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001640                MOVE "WAL0113" TO WK-C-VBAL-ERROR-CD
001650            END-IF.
001660        A099-PROCESS-CALLED-ROUTINE-EX.
001670            EXIT.
001680 
001690*---------------------------------------------------------------*
001700        Z000-END-PROGRAM-ROUTINE.
001710*---------------------------------------------------------------*
001720            CLOSE WALWALF.
001730            IF  NOT WK-C-SUCCESSFUL
001740                DISPLAY "WALVBAL - CLOSE FILE ERROR - WALWALF"
001750                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001760            END-IF.
001770        Z999-END-PROGRAM-ROUTINE-EX.
001780            EXIT.
001790 
001800******************************************************************
001810*************** END OF PROGRAM SOURCE - WALVBAL ******************
001820******************************************************************
001830 

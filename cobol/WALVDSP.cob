000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVDSP.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: TRANSACTION STRATEGY FACTORY - DISPATCHES
000200*  ONE INCOMING REQUEST TO THE STRATEGY PROGRAM NAMED BY ITS
000210*  REQUEST TYPE. DOES NO LEDGER WORK OF ITS OWN - A PURE ROUTER.
000220*================================================================*
000230* HISTORY OF MODIFICATION:
000240*================================================================*
000250* WAL007 - RREYES  - 14/03/1989 - INITIAL VERSION
000260*-----------------------------------------------------------------
000270* WAL033 - DTANG   - 19/06/1992 - ADD TRANSFER REQUEST TYPE
000280*-----------------------------------------------------------------
000290* WAL065 - DTANG   - 16/11/1993 - REJECT WAL0199 WHEN REQ-TYPE IS
000300*                NOT ONE OF DEPOSIT/WITHDRAWAL/TRANSFER
000310*-----------------------------------------------------------------
000320* Y2K025 - DTANG   - 23/10/1998 - Y2K REVIEW - NO CENTURY-
000330*                SENSITIVE FIELDS OWNED BY THIS PROGRAM
000340*================================================================*
000350        ENVIRONMENT DIVISION.
000360*********************
000370        CONFIGURATION SECTION.
000380        SOURCE-COMPUTER.  IBM-AS400.
000390        OBJECT-COMPUTER.  IBM-AS400.
000400        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000410                          UPSI-0 IS UPSI-SWITCH-0
000420                            ON  STATUS IS U0-ON
000430                            OFF STATUS IS U0-OFF.
000440 
000450        INPUT-OUTPUT SECTION.
000460        FILE-CONTROL.
000470 
000480        DATA DIVISION.
000490        FILE SECTION.
000500*************************
000510        WORKING-STORAGE SECTION.
000520*************************
000530        01  FILLER                  PIC X(24) VALUE
000540            "** PROGRAM WALVDSP  **".
000550 
000560* ------------------ PROGRAM WORKING STORAGE -------------------*
000570        01  WK-C-COMMON.
000580            COPY WALCMWS.
000590 
000600        01  WK-C-VDEP-AREA.
000610            COPY WDEP.
000620        01  WK-C-VWTH-AREA.
000630            COPY WWTH.
000640        01  WK-C-VXFR-AREA.
000650            COPY WXFR.
000660 
000670        01  WK-N-DISPATCH-COUNT         PIC 9(06) COMP VALUE ZERO.
000680        01  WK-C-DISPATCH-COUNT-X.
000690            05  WK-C-DISPATCH-COUNT-ED  PIC 9(06) VALUE ZERO.
000700        01  WK-C-DISPATCH-COUNT-R REDEFINES WK-C-DISPATCH-COUNT-X.
000710            05  WK-C-DISPATCH-COUNT-HI  PIC 9(03).
000720            05  WK-C-DISPATCH-COUNT-LO  PIC 9(03).
000730 
000740****************
000750        LINKAGE SECTION.
000760****************
000770        COPY WDSP.
000780 
000790        EJECT
000800*****************************************
000810        PROCEDURE DIVISION USING WK-C-VDSP-RECORD.
000820*****************************************
000830        MAIN-MODULE.
000840            PERFORM A000-DISPATCH-REQUEST
000850               THRU A099-DISPATCH-REQUEST-EX.
000860            EXIT PROGRAM.
000870 
000880*---------------------------------------------------------------*
000890        A000-DISPATCH-REQUEST.
000900*---------------------------------------------------------------*
000910            MOVE SPACES TO WK-C-VDSP-ERROR-CD.
000920            ADD 1 TO WK-N-DISPATCH-COUNT.
000930            MOVE WK-N-DISPATCH-COUNT TO WK-C-DISPATCH-COUNT-ED.
000940 
000950            EVALUATE WK-C-VDSP-REQ-TYPE
000960                WHEN "DEPOSIT"
000970                    PERFORM B000-CALL-DEPOSIT
000980                       THRU B099-CALL-DEPOSIT-EX
000990                WHEN "WITHDRAWAL"
001000                    PERFORM C000-CALL-WITHDRAW
001010                       THRU C099-CALL-WITHDRAW-EX
001020                WHEN "TRANSFER"
001030                    PERFORM D000-CALL-TRANSFER
001040                       THRU D099-CALL-TRANSFER-EX
001050                WHEN OTHER
001060                    MOVE "WAL0199" TO WK-C-VDSP-ERROR-CD
001070            END-EVALUATE.
001080        A099-DISPATCH-REQUEST-EX.
001090            EXIT.
001100 
001110*---------------------------------------------------------------*
001120        B000-CALL-DEPOSIT.
001130*---------------------------------------------------------------*
001140            MOVE WK-C-VDSP-REQ-TGT-WAL  TO WK-C-VDEP-TGT-WALLET.
001150            MOVE WK-C-VDSP-REQ-AMOUNT   TO WK-C-VDEP-AMOUNT.
001160            MOVE WK-C-VDSP-REQ-DESC     TO WK-C-VDEP-DESCRIPTION.
001170            MOVE WK-C-VDSP-REQ-CORR     TO WK-C-VDEP-CORR-ID.
001180            CALL "WALVDEP" USING WK-C-VDEP-RECORD.
001190            MOVE WK-C-VDEP-ERROR-CD     TO WK-C-VDSP-ERROR-CD.
001200            MOVE WK-C-VDEP-TXH-ID       TO WK-C-VDSP-TXH-ID.
001210            MOVE WK-C-VDEP-BAL-BEFORE   TO WK-C-VDSP-BAL-BEFORE.
001220            MOVE WK-C-VDEP-BAL-AFTER    TO WK-C-VDSP-BAL-AFTER.
001230        B099-CALL-DEPOSIT-EX.
001240            EXIT.
001250 
001260*---------------------------------------------------------------*
001270        C000-CALL-WITHDRAW.
001280*---------------------------------------------------------------*
001290            MOVE WK-C-VDSP-REQ-SRC-WAL  TO WK-C-VWTH-SRC-WALLET.
001300            MOVE WK-C-VDSP-REQ-AMOUNT   TO WK-C-VWTH-AMOUNT.
001310            MOVE WK-C-VDSP-REQ-DESC     TO WK-C-VWTH-DESCRIPTION.
001320            MOVE WK-C-VDSP-REQ-CORR     TO WK-C-VWTH-CORR-ID.
001330            CALL "WALVWTH" USING WK-C-VWTH-RECORD.
001340            MOVE WK-C-VWTH-ERROR-CD     TO WK-C-VDSP-ERROR-CD.
001350            MOVE WK-C-VWTH-TXH-ID       TO WK-C-VDSP-TXH-ID.
001360            MOVE WK-C-VWTH-BAL-BEFORE   TO WK-C-VDSP-BAL-BEFORE.
001370            MOVE WK-C-VWTH-BAL-AFTER    TO WK-C-VDSP-BAL-AFTER.
001380        C099-CALL-WITHDRAW-EX.
001390            EXIT.
001400 
001410*---------------------------------------------------------------*
001420* THE TRANSFER_OUT LEG IS REPORTED BACK AS "THE" TRANSACTION FOR
001430* THIS REQUEST, WITH THE SOURCE WALLET'S BALANCES.
001440*---------------------------------------------------------------*
001450        D000-CALL-TRANSFER.
001460*---------------------------------------------------------------*
001470            MOVE WK-C-VDSP-REQ-SRC-WAL  TO WK-C-VXFR-SRC-WALLET.
001480            MOVE WK-C-VDSP-REQ-TGT-WAL  TO WK-C-VXFR-TGT-WALLET.
001490            MOVE WK-C-VDSP-REQ-TGT-ACCT TO WK-C-VXFR-TGT-ACCTNO.
001500            MOVE WK-C-VDSP-REQ-TGT-CPF  TO WK-C-VXFR-TGT-CPF.
001510            MOVE WK-C-VDSP-REQ-AMOUNT   TO WK-C-VXFR-AMOUNT.
001520            MOVE WK-C-VDSP-REQ-DESC     TO WK-C-VXFR-DESCRIPTION.
001530            MOVE WK-C-VDSP-REQ-CORR     TO WK-C-VXFR-CORR-ID.
001540            CALL "WALVXFR" USING WK-C-VXFR-RECORD.
001550            MOVE WK-C-VXFR-ERROR-CD     TO WK-C-VDSP-ERROR-CD.
001560            MOVE WK-C-VXFR-TXH-OUT-ID   TO WK-C-VDSP-TXH-ID.
001570            MOVE WK-C-VXFR-SRC-BAL-BEF  TO WK-C-VDSP-BAL-BEFORE.
001580            MOVE WK-C-VXFR-SRC-BAL-AFT  TO WK-C-VDSP-BAL-AFTER.
001590        D099-CALL-TRANSFER-EX.
001600            EXIT.
001610 
001620******************************************************************
001630*************** END OF PROGRAM SOURCE - WALVDSP ******************
001640******************************************************************
001650 

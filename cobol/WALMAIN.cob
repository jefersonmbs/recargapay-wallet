000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALMAIN.
000130        AUTHOR.         M SILVA.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   02 JUL 1990.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: WALLET LEDGER BATCH DRIVER. TWO PASSES:
000200*  (1) SCANS WALUSRF AND ASSIGNS A WALLET TO EVERY USER THAT DOES
000210*  NOT YET OWN ONE, VIA WALXACN; (2) READS THE TRANSACTION-REQUEST
000220*  FILE IN RECORD ORDER AND CALLS WALVDSP FOR EACH REQUESTED
000230*  MOVEMENT. ACCUMULATES CONTROL TOTALS AND DISPLAYS THEM AT
000240*  END-OF-JOB. DOES NO LEDGER ARITHMETIC OF ITS OWN - ALL BALANCE
000250*  AND HISTORY WORK IS DONE BY THE CALLED PROGRAMS.
000260*================================================================*
000270* HISTORY OF MODIFICATION:
000280*================================================================*
000290* WAL012 - MSILVA  - 02/07/1990 - INITIAL VERSION
000300*-----------------------------------------------------------------
000310* WAL034 - DTANG   - 19/06/1992 - ADD TRANSFER CONTROL TOTAL
000320*                COLUMN WHEN THE TRANSFER REQUEST TYPE WAS ADDED
000330*-----------------------------------------------------------------
000340* WAL064 - PKUMAR  - 16/11/1993 - BREAK OUT REJECTION COUNTS BY
000350*                BUSINESS-RULE-VIOLATION CATEGORY INSTEAD OF ONE
000360*                SINGLE REJECTED-COUNT FIGURE
000370*-----------------------------------------------------------------
000380* Y2K027 - DTANG   - 23/10/1998 - Y2K REVIEW - RUN-DATE STAMP
000390*                AREA BELOW BUILT FROM THE 4-DIGIT YEAR FORM OF
000400*                THE ACCEPT FROM DATE STATEMENT - CONFIRMED
000410*                CENTURY-SAFE
000420*-----------------------------------------------------------------
000430* WAL073 - MSILVA  - 14/08/2001 - WALLET-CREATION PASS NOW COUNTS
000440*                WAL0059 (USER ALREADY OWNS A WALLET) SEPARATELY
000450*                FROM ANY OTHER WALXACN FAILURE
000460*================================================================*
000470        ENVIRONMENT DIVISION.
000480*********************
000490        CONFIGURATION SECTION.
000500        SOURCE-COMPUTER.  IBM-AS400.
000510        OBJECT-COMPUTER.  IBM-AS400.
000520        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000530                          UPSI-0 IS UPSI-SWITCH-0
000540                            ON  STATUS IS U0-ON
000550                            OFF STATUS IS U0-OFF.
000560 
000570        INPUT-OUTPUT SECTION.
000580        FILE-CONTROL.
000590            SELECT WALUSRF ASSIGN TO DATABASE-WALUSRF
000600                   ORGANIZATION      IS INDEXED
000610                   ACCESS MODE       IS DYNAMIC
000620                   RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000630                   FILE STATUS       IS WK-C-FILE-STATUS.
000640            SELECT WALREQF ASSIGN TO DATABASE-WALREQF
000650                   ORGANIZATION      IS SEQUENTIAL
000660                   ACCESS MODE       IS SEQUENTIAL
000670                   FILE STATUS       IS WK-C-FILE-STATUS.
000680 
000690        DATA DIVISION.
000700        FILE SECTION.
000710        FD  WALUSRF
000720            LABEL RECORDS ARE OMITTED
000730            DATA RECORD IS WK-C-WALUSRF.
000740        01  WK-C-WALUSRF.
000750            COPY DDS-ALL-FORMATS OF WALUSRF.
000760        01  WK-C-WALUSRF-1.
000770            COPY WALUSRF.
000780 
000790        FD  WALREQF
000800            LABEL RECORDS ARE OMITTED
000810            DATA RECORD IS WK-C-WALREQF.
000820        01  WK-C-WALREQF.
000830            COPY WALREQF.
000840 
000850*************************
000860        WORKING-STORAGE SECTION.
000870*************************
000880        01  FILLER                  PIC X(24) VALUE
000890            "** PROGRAM WALMAIN  **".
000900 
000910* ------------------ PROGRAM WORKING STORAGE -------------------*
000920        01  WK-C-COMMON.
000930            COPY WALCMWS.
000940 
000950        01  WK-C-STAMP-AREA.
000960            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000970            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000980                10  WK-C-ISO-CC     PIC 9(02).
000990                10  WK-C-ISO-YY     PIC 9(02).
001000                10  WK-C-ISO-MM     PIC 9(02).
001010                10  WK-C-ISO-DD     PIC 9(02).
001020            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
001030            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
001040                10  WK-C-ISO-HH     PIC 9(02).
001050                10  WK-C-ISO-MN     PIC 9(02).
001060                10  WK-C-ISO-SS     PIC 9(02).
001070 
001080        01  WK-C-EOF-SWITCHES.
001090            05  WK-C-USRF-EOF       PIC X(01) VALUE "N".
001100                88  WK-C-USRF-AT-EOF        VALUE "Y".
001110            05  WK-C-REQF-EOF       PIC X(01) VALUE "N".
001120                88  WK-C-REQF-AT-EOF        VALUE "Y".
001130 
001140* WALLET-CREATION PASS CONTROL TOTALS.
001150        01  WK-C-ACN-TOTALS.
001160            05  WK-N-WALLETS-CREATED   PIC S9(07) COMP VALUE ZERO.
001170            05  WK-N-WALLETS-SKIPPED   PIC S9(07) COMP VALUE ZERO.
001180            05  WK-N-WALLETS-FAILED    PIC S9(07) COMP VALUE ZERO.
001190 
001200* REQUEST-PROCESSING PASS CONTROL TOTALS - COUNTS AND AMOUNTS BY
001210* MOVEMENT TYPE, PLUS REJECTIONS BROKEN OUT BY RULE VIOLATED.
001220        01  WK-C-REQ-TOTALS.
001230            05  WK-N-DEP-COUNT       PIC S9(07) COMP VALUE ZERO.
001240            05  WK-N-DEP-AMOUNT      PIC S9(13)V99 COMP-3
001250                                     VALUE ZERO.
001260            05  WK-N-WTH-COUNT       PIC S9(07) COMP VALUE ZERO.
001270            05  WK-N-WTH-AMOUNT      PIC S9(13)V99 COMP-3
001280                                     VALUE ZERO.
001290            05  WK-N-XFR-COUNT       PIC S9(07) COMP VALUE ZERO.
001300            05  WK-N-XFR-AMOUNT      PIC S9(13)V99 COMP-3
001310                                     VALUE ZERO.
001320            05  WK-N-REJ-POSITIVE    PIC S9(07) COMP VALUE ZERO.
001330            05  WK-N-REJ-NOTFOUND    PIC S9(07) COMP VALUE ZERO.
001340            05  WK-N-REJ-INACTIVE    PIC S9(07) COMP VALUE ZERO.
001350            05  WK-N-REJ-BALANCE     PIC S9(07) COMP VALUE ZERO.
001360            05  WK-N-REJ-SAMEWALLET  PIC S9(07) COMP VALUE ZERO.
001370            05  WK-N-REJ-OTHER       PIC S9(07) COMP VALUE ZERO.
001380 
001390* LOCAL COPIES OF THE CALLED ROUTINES' OWN LINKAGE AREAS.
001400        01  WK-C-VACN-AREA.
001410            COPY WACN.
001420        01  WK-C-VDSP-AREA.
001430            COPY WDSP.
001440 
001450        EJECT
001460*****************************************
001470        PROCEDURE DIVISION.
001480*****************************************
001490        MAIN-MODULE.
001500            PERFORM C000-BUILD-TIMESTAMP
001510               THRU C099-BUILD-TIMESTAMP-EX.
001520            PERFORM A000-OPEN-FILES
001530               THRU A099-OPEN-FILES-EX.
001540            IF  WK-C-SUCCESSFUL
001550                PERFORM B000-CREATE-WALLETS
001560                   THRU B099-CREATE-WALLETS-EX
001570                PERFORM D000-PROCESS-REQUESTS
001580                   THRU D099-PROCESS-REQUESTS-EX
001590            END-IF.
001600            PERFORM E000-PRINT-SUMMARY
001610               THRU E099-PRINT-SUMMARY-EX.
001620            PERFORM Z000-CLOSE-FILES
001630               THRU Z999-CLOSE-FILES-EX.
001640            STOP RUN.
001650 
001660*---------------------------------------------------------------*
001670        C000-BUILD-TIMESTAMP.
001680*---------------------------------------------------------------*
001690            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001700            ACCEPT WK-C-ISO-TIME FROM TIME.
001710        C099-BUILD-TIMESTAMP-EX.
001720            EXIT.
001730 
001740*---------------------------------------------------------------*
001750        A000-OPEN-FILES.
001760*---------------------------------------------------------------*
001770            OPEN INPUT WALUSRF.
001780            IF  NOT WK-C-SUCCESSFUL
001790                DISPLAY "WALMAIN - OPEN FILE ERROR - WALUSRF"
001800                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001810                GO TO A099-OPEN-FILES-EX
001820            END-IF.
001830            OPEN INPUT WALREQF.
001840            IF  NOT WK-C-SUCCESSFUL
001850                DISPLAY "WALMAIN - OPEN FILE ERROR - WALREQF"
001860                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001870            END-IF.
001880        A099-OPEN-FILES-EX.
001890            EXIT.
001900 
001910*---------------------------------------------------------------*
001920* WALLET-CREATION PASS - ONE-WALLET-PER-USER RULE IS ENFORCED BY
001930* WALXACN ITSELF (WAL0059); THIS LOOP JUST COUNTS THE OUTCOMES.
001940*---------------------------------------------------------------*
001950        B000-CREATE-WALLETS.
001960*---------------------------------------------------------------*
001970            MOVE LOW-VALUES TO WALUSRF-USERID.
001980            START WALUSRF KEY NOT < WALUSRF-USERID.
001990        B010-CREATE-WALLETS-LOOP.
002000            READ WALUSRF NEXT RECORD
002010                AT END
002020                    GO TO B099-CREATE-WALLETS-EX
002030            END-READ.
002040            MOVE WALUSRF-USERID TO WK-C-VACN-USER-ID.
002050            CALL "WALXACN" USING WK-C-VACN-RECORD.
002060            EVALUATE WK-C-VACN-ERROR-CD
002070                WHEN SPACES
002080                    ADD 1 TO WK-N-WALLETS-CREATED
002090                WHEN "WAL0059"
002100                    ADD 1 TO WK-N-WALLETS-SKIPPED
002110                WHEN OTHER
002120                    ADD 1 TO WK-N-WALLETS-FAILED
002130                    DISPLAY "WALMAIN - WALXACN FAILED - "
002140                            WK-C-VACN-ERROR-CD
002150            END-EVALUATE.
002160            GO TO B010-CREATE-WALLETS-LOOP.
002170        B099-CREATE-WALLETS-EX.
002180            EXIT.
002190 
002200*---------------------------------------------------------------*
002210* REQUEST-PROCESSING PASS - ONE CALL TO WALVDSP PER INPUT RECORD,
002220* IN FILE ORDER, PER THE SPEC'S "NO RE-SEQUENCING" RULE.
002230*---------------------------------------------------------------*
002240        D000-PROCESS-REQUESTS.
002250*---------------------------------------------------------------*
002260        D010-PROCESS-REQUESTS-LOOP.
002270            READ WALREQF
002280                AT END
002290                    GO TO D099-PROCESS-REQUESTS-EX
002300            END-READ.
002310            PERFORM D100-CALL-DISPATCHER
002320               THRU D199-CALL-DISPATCHER-EX.
002330            PERFORM D200-CLASSIFY-RESULT
002340               THRU D299-CLASSIFY-RESULT-EX.
002350            GO TO D010-PROCESS-REQUESTS-LOOP.
002360        D099-PROCESS-REQUESTS-EX.
002370            EXIT.
002380 
002390*---------------------------------------------------------------*
002400        D100-CALL-DISPATCHER.
002410*---------------------------------------------------------------*
002420            MOVE WALREQF-TYPE          TO WK-C-VDSP-REQ-TYPE.
002430            MOVE WALREQF-AMOUNT        TO WK-C-VDSP-REQ-AMOUNT.
002440            MOVE WALREQF-SRC-WALLET    TO WK-C-VDSP-REQ-SRC-WAL.
002450            MOVE WALREQF-TGT-WALLET    TO WK-C-VDSP-REQ-TGT-WAL.
002460            MOVE WALREQF-TGT-ACCTNO    TO WK-C-VDSP-REQ-TGT-ACCT.
002470            MOVE WALREQF-TGT-CPF       TO WK-C-VDSP-REQ-TGT-CPF.
002480            MOVE WALREQF-DESCRIPTION   TO WK-C-VDSP-REQ-DESC.
002490            MOVE WALREQF-CORR-ID       TO WK-C-VDSP-REQ-CORR.
002500            CALL "WALVDSP" USING WK-C-VDSP-RECORD.
002510        D199-CALL-DISPATCHER-EX.
002520            EXIT.
002530 
002540*---------------------------------------------------------------*
002550        D200-CLASSIFY-RESULT.
002560*---------------------------------------------------------------*
002570            IF  WK-C-VDSP-ERROR-CD NOT = SPACES
002580                PERFORM D210-CLASSIFY-REJECTION
002590                   THRU D219-CLASSIFY-REJECTION-EX
002600                GO TO D299-CLASSIFY-RESULT-EX
002610            END-IF.
002620 
002630            EVALUATE TRUE
002640                WHEN WALREQF-IS-DEPOSIT
002650                    ADD 1                TO WK-N-DEP-COUNT
002660                    ADD WALREQF-AMOUNT    TO WK-N-DEP-AMOUNT
002670                WHEN WALREQF-IS-WITHDRAWAL
002680                    ADD 1                TO WK-N-WTH-COUNT
002690                    ADD WALREQF-AMOUNT    TO WK-N-WTH-AMOUNT
002700                WHEN WALREQF-IS-TRANSFER
002710                    ADD 1                TO WK-N-XFR-COUNT
002720                    ADD WALREQF-AMOUNT    TO WK-N-XFR-AMOUNT
002730            END-EVALUATE.
002740        D299-CLASSIFY-RESULT-EX.
002750            EXIT.
002760 
002770*---------------------------------------------------------------*
002780        D210-CLASSIFY-REJECTION.
002790*---------------------------------------------------------------*
002800            EVALUATE WK-C-VDSP-ERROR-CD
002810                WHEN "WAL0001"
002820                    ADD 1 TO WK-N-REJ-POSITIVE
002830                WHEN "WAL0002"
002840                    ADD 1 TO WK-N-REJ-NOTFOUND
002850                WHEN "WAL0003"
002860                    ADD 1 TO WK-N-REJ-INACTIVE
002870                WHEN "WAL0004"
002880                    ADD 1 TO WK-N-REJ-BALANCE
002890                WHEN "WAL0005"
002900                    ADD 1 TO WK-N-REJ-SAMEWALLET
002910                WHEN OTHER
002920                    ADD 1 TO WK-N-REJ-OTHER
002930            END-EVALUATE.
002940        D219-CLASSIFY-REJECTION-EX.
002950            EXIT.
002960 
002970*---------------------------------------------------------------*
002980        E000-PRINT-SUMMARY.
002990*---------------------------------------------------------------*
003000            DISPLAY "=====================================".
003010            DISPLAY "WALMAIN - BATCH CONTROL TOTALS".
003020            DISPLAY "RUN DATE " WK-C-ISO-DATE " TIME "
003030                    WK-C-ISO-TIME.
003040            DISPLAY "---------------------------------".
003050            DISPLAY "WALLETS CREATED ..... " WK-N-WALLETS-CREATED.
003060            DISPLAY "WALLETS ALREADY OWNED" WK-N-WALLETS-SKIPPED.
003070            DISPLAY "WALLET CREATE FAILURES " WK-N-WALLETS-FAILED.
003080            DISPLAY "---------------------------------".
003090            DISPLAY "DEPOSITS    COUNT ..... " WK-N-DEP-COUNT.
003100            DISPLAY "DEPOSITS    AMOUNT .... " WK-N-DEP-AMOUNT.
003110            DISPLAY "WITHDRAWALS COUNT ..... " WK-N-WTH-COUNT.
003120            DISPLAY "WITHDRAWALS AMOUNT .... " WK-N-WTH-AMOUNT.
003130            DISPLAY "TRANSFERS   COUNT ..... " WK-N-XFR-COUNT.
003140            DISPLAY "TRANSFERS   AMOUNT .... " WK-N-XFR-AMOUNT.
003150            DISPLAY "---------------------------------".
003160            DISPLAY "REJ - NOT POSITIVE .... " WK-N-REJ-POSITIVE.
003170            DISPLAY "REJ - WALLET N/F ...... " WK-N-REJ-NOTFOUND.
003180            DISPLAY "REJ - INACTIVE PARTY .. " WK-N-REJ-INACTIVE.
003190            DISPLAY "REJ - INSUFF BALANCE .. " WK-N-REJ-BALANCE.
003200            DISPLAY "REJ - SAME WALLET .... " WK-N-REJ-SAMEWALLET.
003210            DISPLAY "REJ - OTHER ........... " WK-N-REJ-OTHER.
003220            DISPLAY "=====================================".
003230        E099-PRINT-SUMMARY-EX.
003240            EXIT.
003250 
003260*---------------------------------------------------------------*
003270        Z000-CLOSE-FILES.
003280*---------------------------------------------------------------*
003290            CLOSE WALUSRF WALREQF.
003300            IF  NOT WK-C-SUCCESSFUL
003310                DISPLAY "WALMAIN - CLOSE FILE ERROR"
003320                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003330            END-IF.
003340        Z999-CLOSE-FILES-EX.
003350            EXIT.
003360 
003370******************************************************************
003380*************** END OF PROGRAM SOURCE - WALMAIN ******************
003390******************************************************************
003400 

000100* WHST.cpybk
000110* LINKAGE AREA FOR "WALVHST" - TRANSACTION HISTORY SERVICE.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL008 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170     01  WK-C-VHST-RECORD.
000180         05  WK-C-VHST-INPUT.
000190             10  WK-C-VHST-TYPE           PIC X(12).
000200             10  WK-C-VHST-AMOUNT         PIC S9(13)V99 COMP-3.
000210             10  WK-C-VHST-SRC-WALLET     PIC X(36).
000220             10  WK-C-VHST-TGT-WALLET     PIC X(36).
000230             10  WK-C-VHST-DESCRIPTION    PIC X(500).
000240             10  WK-C-VHST-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000250             10  WK-C-VHST-BAL-AFTER      PIC S9(13)V99 COMP-3.
000260             10  WK-C-VHST-CORR-ID        PIC X(100).
000270         05  WK-C-VHST-OUTPUT.
000280             10  WK-C-VHST-ERROR-CD       PIC X(07).
000290             10  WK-C-VHST-TXH-ID         PIC X(36).
000300 

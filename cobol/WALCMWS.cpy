000100****************************************************************
000110*    WALCMWS - COMMON WORK AREA COPYBOOK                       *
000120*    SHARED BY EVERY WALLET LEDGER PROGRAM THAT OPENS A FILE.  *
000130*    INCLUDED AS:   01  WK-C-COMMON.                           *
000140*                       COPY WALCMWS.                          *
000150****************************************************************
000160*---------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180*---------------------------------------------------------------*
000190* WAL001 - RREYES  - 14/03/1989 - INITIAL VERSION FOR WALLET
000200*                     LEDGER POSTING SUBSYSTEM
000210*---------------------------------------------------------------*
000220* WAL014 - RREYES  - 02/11/1991 - ADD WK-C-END-OF-FILE 88 FOR
000230*                     SEQUENTIAL LEDGER/AUDIT/REQUEST FILES
000240*---------------------------------------------------------------*
000250* WAL037 - DTANG   - 19/06/1994 - ADD WK-C-CREATED-BY DEFAULT
000260*                     OF "SYSTEM" FOR AUDIT TRAIL ACTOR ID
000270*---------------------------------------------------------------*
000280* Y2K014 - DTANG   - 09/11/1998 - Y2K REVIEW - WK-C-RUN-DATE
000290*                     CONFIRMED CENTURY-SAFE (9(08) CCYYMMDD)
000300*---------------------------------------------------------------*
000310* WAL091 - PKUMAR  - 21/03/2001 - ADD WK-C-RUN-DATE-R AND
000320*                     WK-C-AMOUNT-WORK REDEFINED VIEWS FOR SHARED
000330*                     DATE-RANGE AND AMOUNT-SPLIT EDITS
000340*---------------------------------------------------------------*
000350     05  WK-C-FILE-STATUS            PIC X(02).
000360         88  WK-C-SUCCESSFUL                  VALUE "00".
000370         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000380         88  WK-C-DUPLICATE-KEY                VALUE "22".
000390         88  WK-C-END-OF-FILE                 VALUE "10".
000400     05  WK-C-RUN-DATE               PIC 9(08).
000410*        RUN DATE - CCYYMMDD
000420     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
000430         10  WK-C-RUN-DATE-CC        PIC 9(02).
000440         10  WK-C-RUN-DATE-YY        PIC 9(02).
000450         10  WK-C-RUN-DATE-MM        PIC 9(02).
000460         10  WK-C-RUN-DATE-DD        PIC 9(02).
000470     05  WK-C-RUN-TIME               PIC 9(06).
000480*        RUN TIME - HHMMSS
000490     05  WK-C-CREATED-BY             PIC X(100) VALUE "SYSTEM".
000500*        DEFAULT AUDIT ACTOR ID WHEN BATCH DRIVER SUPPLIES NONE
000510     05  WK-C-TIMESTAMP.
000520         10  WK-C-TS-DATE            PIC 9(08).
000530         10  WK-C-TS-TIME            PIC 9(06).
000540         10  WK-C-TS-MICRO           PIC 9(06) VALUE ZEROS.
000550*        BUILT INTO THE 26-BYTE ISO-8601 TEXT STAMPS ON WRITE
000560     05  WK-C-AMOUNT-WORK            PIC S9(13)V99 COMP-3
000570                                      VALUE ZERO.
000580*        SCRATCH AMOUNT USED BY COMPUTE ... ROUNDED STATEMENTS
000590     05  WK-C-AMOUNT-WORK-R REDEFINES WK-C-AMOUNT-WORK.
000600         10  WK-C-AMOUNT-WORK-X      PIC X(08).
000610     05  WK-C-COMMON-FILLER          PIC X(04) VALUE SPACES.
000620 

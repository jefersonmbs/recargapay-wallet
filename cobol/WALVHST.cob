000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVHST.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: TRANSACTION HISTORY SERVICE - APPENDS ONE
000200*  TRANSACTION-HISTORY RECORD FOR A COMPLETED MOVEMENT. STATUS IS
000210*  ALWAYS "COMPLETED" - STRATEGIES CALL THIS PROGRAM ONLY AFTER
000220*  THE BALANCE WRITE HAS ALREADY SUCCEEDED.
000230*================================================================*
000240* HISTORY OF MODIFICATION:
000250*================================================================*
000260* WAL008 - RREYES  - 14/03/1989 - INITIAL VERSION
000270*-----------------------------------------------------------------
000280* WAL041 - DTANG   - 11/12/1992 - ASSIGN A SURROGATE KEY TO EVERY
000290*                     HISTORY ROW BUILT FROM THE RUN TIMESTAMP AND
000300*                     AN IN-PROGRAM SEQUENCE COUNTER, DASH-GROUPED
000310*                     TO THE SAME 36-BYTE SHAPE THE NEW WEB TIER
000320*                     WRITES FOR WALLET-ID AND TRANSACTION-ID
000330*-----------------------------------------------------------------
000340* Y2K017 - DTANG   - 02/11/1998 - Y2K REVIEW - WALTXHF-CREATED-AT
000350*                CONFIRMED CENTURY-SAFE (26-BYTE ISO-8601 TEXT)
000360*================================================================*
000370        ENVIRONMENT DIVISION.
000380*********************
000390        CONFIGURATION SECTION.
000400        SOURCE-COMPUTER.  IBM-AS400.
000410        OBJECT-COMPUTER.  IBM-AS400.
000420        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000430                          UPSI-0 IS UPSI-SWITCH-0
000440                            ON  STATUS IS U0-ON
000450                            OFF STATUS IS U0-OFF.
000460 
000470        INPUT-OUTPUT SECTION.
000480        FILE-CONTROL.
000490            SELECT WALTXHF ASSIGN TO DATABASE-WALTXHF
000500                   ORGANIZATION      IS SEQUENTIAL
000510                   ACCESS MODE       IS SEQUENTIAL
000520                   FILE STATUS       IS WK-C-FILE-STATUS.
000530 
000540        DATA DIVISION.
000550        FILE SECTION.
000560        FD  WALTXHF
000570            LABEL RECORDS ARE OMITTED
000580            DATA RECORD IS WK-C-WALTXHF.
000590        01  WK-C-WALTXHF.
000600            COPY WALTXHF.
000610 
000620*************************
000630        WORKING-STORAGE SECTION.
000640*************************
000650        01  FILLER                  PIC X(24) VALUE
000660            "** PROGRAM WALVHST  **".
000670 
000680* ------------------ PROGRAM WORKING STORAGE -------------------*
000690        01  WK-C-COMMON.
000700            COPY WALCMWS.
000710 
000720        01  WK-C-STAMP-AREA.
000730            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000740            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000750                10  WK-C-ISO-CC     PIC 9(02).
000760                10  WK-C-ISO-YY     PIC 9(02).
000770                10  WK-C-ISO-MM     PIC 9(02).
000780                10  WK-C-ISO-DD     PIC 9(02).
000790            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000800            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000810                10  WK-C-ISO-HH     PIC 9(02).
000820                10  WK-C-ISO-MN     PIC 9(02).
000830                10  WK-C-ISO-SS     PIC 9(02).
000840            05  WK-C-ISO-STAMP      PIC X(26) VALUE SPACES.
000850            05  WK-C-STAMP-FILLER   PIC X(02) VALUE SPACES.
000860 
000870        01  WK-C-KEY-AREA.
000880            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
000890            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
000900            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
000910            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
000920                10  WK-C-KEY-D1     PIC X(08).
000930                10  WK-C-KEY-D2     PIC X(04).
000940                10  WK-C-KEY-D3     PIC X(04).
000950                10  WK-C-KEY-D4     PIC X(04).
000960                10  WK-C-KEY-D5     PIC X(12).
000970            05  WK-C-SURROGATE-KEY  PIC X(36) VALUE SPACES.
000980 
000990****************
001000        LINKAGE SECTION.
001010****************
001020        COPY WHST.
001030 
001040        EJECT
001050*****************************************
001060        PROCEDURE DIVISION USING WK-C-VHST-RECORD.
001070*****************************************
001080        MAIN-MODULE.
001090            PERFORM C000-BUILD-TIMESTAMP
001100               THRU C099-BUILD-TIMESTAMP-EX.
001110            PERFORM D000-BUILD-SURROGATE-KEY
001120               THRU D099-BUILD-SURROGATE-KEY-EX.
001130            PERFORM A000-PROCESS-CALLED-ROUTINE
001140               THRU A099-PROCESS-CALLED-ROUTINE-EX.
001150            EXIT PROGRAM.
001160 
001170*---------------------------------------------------------------*
001180        C000-BUILD-TIMESTAMP.
001190*---------------------------------------------------------------*
001200            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001210            ACCEPT WK-C-ISO-TIME FROM TIME.
001220            STRING WK-C-ISO-CC WK-C-ISO-YY "-" WK-C-ISO-MM "-"
001230                   WK-C-ISO-DD "T" WK-C-ISO-HH ":" WK-C-ISO-MN ":"
001240                   WK-C-ISO-SS ".000000"
001250                DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
001260        C099-BUILD-TIMESTAMP-EX.
001270            EXIT.
001280 
001290*---------------------------------------------------------------*
001300* SURROGATE KEY - DATE/TIME/SEQUENCE, DASH-GROUPED 8-4-4-4-12 TO
001310* FIT THE 36-BYTE UUID-SHAPED COLUMN THE WEB TIER EXPECTS.
001320*---------------------------------------------------------------*
001330        D000-BUILD-SURROGATE-KEY.
001340*---------------------------------------------------------------*
001350            ADD 1 TO WK-N-KEY-SEQ.
001360            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
001370            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
001380                   WK-C-KEY-SEQ-ED "00000000"
001390                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
001400            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
001410                   WK-C-KEY-D4 "-" WK-C-KEY-D5
001420                DELIMITED BY SIZE INTO WK-C-SURROGATE-KEY.
001430        D099-BUILD-SURROGATE-KEY-EX.
001440            EXIT.
001450 
001460*---------------------------------------------------------------*
001470        A000-PROCESS-CALLED-ROUTINE.
001480*---------------------------------------------------------------*
001490            MOVE SPACES TO WK-C-VHST-ERROR-CD.
001500 
001510            OPEN EXTEND WALTXHF.
001520            IF  NOT WK-C-SUCCESSFUL
001530                DISPLAY "WALVHST - OPEN FILE ERROR - WALTXHF"
001540                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001550                MOVE "WAL0121" TO WK-C-VHST-ERROR-CD
001560                GO TO A099-PROCESS-CALLED-ROUTINE-EX
001570            END-IF.
001580 
001590            MOVE SPACES           TO WK-C-WALTXHF.
001600            MOVE WK-C-SURROGATE-KEY TO WALTXHF-ID.
001610            MOVE WK-C-VHST-TYPE    TO WALTXHF-TYPE.
001620            MOVE WK-C-VHST-AMOUNT  TO WALTXHF-AMOUNT.
001630            MOVE WK-C-VHST-SRC-WALLET TO WALTXHF-SRC-WALLET.
001640            MOVE WK-C-VHST-TGT-WALLET TO WALTXHF-TGT-WALLET.
001650            MOVE WK-C-VHST-DESCRIPTION TO WALTXHF-DESCRIPTION.
001660            MOVE WK-C-VHST-BAL-BEFORE TO WALTXHF-BAL-BEFORE.
001670            MOVE WK-C-VHST-BAL-AFTER  TO WALTXHF-BAL-AFTER.
001680            MOVE "COMPLETED"       TO WALTXHF-STATUS.
001690            MOVE WK-C-ISO-STAMP    TO WALTXHF-CREATED-AT.
001700 
001710            WRITE WK-C-WALTXHF.
001720            IF  NOT WK-C-SUCCESSFUL
001730                DISPLAY "WALVHST - WRITE ERROR - WALTXHF"
001740                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001750                MOVE "WAL0122" TO WK-C-VHST-ERROR-CD
001760            ELSE
001770                MOVE WK-C-SURROGATE-KEY TO WK-C-VHST-TXH-ID
001780            END-IF.
001790 
001800            CLOSE WALTXHF.
001810        A099-PROCESS-CALLED-ROUTINE-EX.
001820            EXIT.
001830 
001840******************************************************************
001850*************** END OF PROGRAM SOURCE - WALVHST ******************
001860******************************************************************
001870 

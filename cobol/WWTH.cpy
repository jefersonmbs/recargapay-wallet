000100* WWTH.cpybk
000110* LINKAGE AREA FOR "WALVWTH" - WITHDRAW STRATEGY.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL005 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170     01  WK-C-VWTH-RECORD.
000180         05  WK-C-VWTH-INPUT.
000190             10  WK-C-VWTH-SRC-WALLET     PIC X(36).
000200             10  WK-C-VWTH-AMOUNT         PIC S9(13)V99 COMP-3.
000210             10  WK-C-VWTH-DESCRIPTION    PIC X(500).
000220             10  WK-C-VWTH-CORR-ID        PIC X(100).
000230         05  WK-C-VWTH-OUTPUT.
000240             10  WK-C-VWTH-ERROR-CD       PIC X(07).
000250             10  WK-C-VWTH-TXH-ID         PIC X(36).
000260             10  WK-C-VWTH-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000270             10  WK-C-VWTH-BAL-AFTER      PIC S9(13)V99 COMP-3.
000280 

000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALXACN.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: ACCOUNT-NUMBER ASSIGNMENT - RUNS ONCE AT
000200*  WALLET-CREATION TIME. ACCOUNT-NUMBER IS DERIVED, NOT ASSIGNED
000210*  FROM A COUNTER - IT IS ALWAYS THE LITERAL "989" FOLLOWED BY THE
000220*  9-DIGIT OWNING USER-ID. A USER MAY OWN ONLY ONE WALLET.
000230*================================================================*
000240* HISTORY OF MODIFICATION:
000250*================================================================*
000260* WAL011 - RREYES  - 14/03/1989 - INITIAL VERSION
000270*-----------------------------------------------------------------
000280* WAL059 - DTANG   - 16/11/1993 - REJECT WAL059 WHEN THE USER
000290*                     ALREADY OWNS A WALLET (ONE-WALLET-PER-USER
000300*                     RULE) - SCAN WALWALF FOR AN EXISTING ROW
000310*                     BEFORE CREATING A NEW ONE
000320*-----------------------------------------------------------------
000330* Y2K019 - DTANG   - 02/11/1998 - Y2K REVIEW - WALWALF-CREATED-AT
000340*                AND WALWALF-UPDATED-AT CONFIRMED CENTURY-SAFE
000350*================================================================*
000360        ENVIRONMENT DIVISION.
000370*********************
000380        CONFIGURATION SECTION.
000390        SOURCE-COMPUTER.  IBM-AS400.
000400        OBJECT-COMPUTER.  IBM-AS400.
000410        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000420                          UPSI-0 IS UPSI-SWITCH-0
000430                            ON  STATUS IS U0-ON
000440                            OFF STATUS IS U0-OFF.
000450 
000460        INPUT-OUTPUT SECTION.
000470        FILE-CONTROL.
000480            SELECT WALUSRF ASSIGN TO DATABASE-WALUSRF
000490                   ORGANIZATION      IS INDEXED
000500                   ACCESS MODE       IS RANDOM
000510                   RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000520                   FILE STATUS       IS WK-C-FILE-STATUS.
000530            SELECT WALWALF ASSIGN TO DATABASE-WALWALF
000540                   ORGANIZATION      IS INDEXED
000550                   ACCESS MODE       IS DYNAMIC
000560                   RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000570                   FILE STATUS       IS WK-C-FILE-STATUS.
000580 
000590        DATA DIVISION.
000600        FILE SECTION.
000610        FD  WALUSRF
000620            LABEL RECORDS ARE OMITTED
000630            DATA RECORD IS WK-C-WALUSRF.
000640        01  WK-C-WALUSRF.
000650            COPY DDS-ALL-FORMATS OF WALUSRF.
000660        01  WK-C-WALUSRF-1.
000670            COPY WALUSRF.
000680 
000690        FD  WALWALF
000700            LABEL RECORDS ARE OMITTED
000710            DATA RECORD IS WK-C-WALWALF.
000720        01  WK-C-WALWALF.
000730            COPY DDS-ALL-FORMATS OF WALWALF.
000740        01  WK-C-WALWALF-1.
000750            COPY WALWALF.
000760 
000770*************************
000780        WORKING-STORAGE SECTION.
000790*************************
000800        01  FILLER                  PIC X(24) VALUE
000810            "** PROGRAM WALXACN  **".
000820 
000830* ------------------ PROGRAM WORKING STORAGE -------------------*
000840        01  WK-C-COMMON.
000850            COPY WALCMWS.
000860 
000870        01  WK-C-STAMP-AREA.
000880            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000890            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000900                10  WK-C-ISO-CC     PIC 9(02).
000910                10  WK-C-ISO-YY     PIC 9(02).
000920                10  WK-C-ISO-MM     PIC 9(02).
000930                10  WK-C-ISO-DD     PIC 9(02).
000940            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000950            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000960                10  WK-C-ISO-HH     PIC 9(02).
000970                10  WK-C-ISO-MN     PIC 9(02).
000980                10  WK-C-ISO-SS     PIC 9(02).
000990            05  WK-C-ISO-STAMP      PIC X(26) VALUE SPACES.
001000            05  WK-C-STAMP-FILLER   PIC X(02) VALUE SPACES.
001010 
001020        01  WK-C-KEY-AREA.
001030            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
001040            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
001050            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
001060            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
001070                10  WK-C-KEY-D1     PIC X(08).
001080                10  WK-C-KEY-D2     PIC X(04).
001090                10  WK-C-KEY-D3     PIC X(04).
001100                10  WK-C-KEY-D4     PIC X(04).
001110                10  WK-C-KEY-D5     PIC X(12).
001120            05  WK-C-SURROGATE-KEY  PIC X(36) VALUE SPACES.
001130 
001140        01  WK-C-ACCTNO-AREA.
001150            05  WK-C-ACCTNO-TEXT    PIC X(12) VALUE ZEROS.
001160            05  WK-C-ACCTNO-TEXT-R REDEFINES WK-C-ACCTNO-TEXT.
001170                10  WK-C-ACCTNO-PFX PIC X(03).
001180                10  WK-C-ACCTNO-UID PIC 9(09).
001190            05  WK-C-ACCTNO-FILLER  PIC X(01) VALUE SPACE.
001200 
001210        01  WK-C-SCAN-AREA.
001220            05  WK-N-SCAN-COUNT     PIC S9(08) COMP VALUE ZERO.
001230            05  WK-C-SCAN-MATCH     PIC X(01) VALUE "N".
001240                88  WK-C-SCAN-FOUND         VALUE "Y".
001250 
001260****************
001270        LINKAGE SECTION.
001280****************
001290        COPY WACN.
001300 
001310        EJECT
001320*****************************************
001330        PROCEDURE DIVISION USING WK-C-VACN-RECORD.
001340*****************************************
001350        MAIN-MODULE.
001360            PERFORM C000-BUILD-TIMESTAMP
001370               THRU C099-BUILD-TIMESTAMP-EX.
001380            PERFORM D000-BUILD-SURROGATE-KEY
001390               THRU D099-BUILD-SURROGATE-KEY-EX.
001400            PERFORM A000-OPEN-FILES
001410               THRU A099-OPEN-FILES-EX.
001420            IF  WK-C-VACN-ERROR-CD = SPACES
001430                PERFORM B000-ASSIGN-ACCOUNT
001440                   THRU B099-ASSIGN-ACCOUNT-EX
001450            END-IF.
001460            PERFORM Z000-END-PROGRAM-ROUTINE
001470               THRU Z999-END-PROGRAM-ROUTINE-EX.
001480            EXIT PROGRAM.
001490 
001500*---------------------------------------------------------------*
001510        C000-BUILD-TIMESTAMP.
001520*---------------------------------------------------------------*
001530            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001540            ACCEPT WK-C-ISO-TIME FROM TIME.
001550            STRING WK-C-ISO-CC WK-C-ISO-YY "-" WK-C-ISO-MM "-"
001560                   WK-C-ISO-DD "T" WK-C-ISO-HH ":" WK-C-ISO-MN ":"
001570                   WK-C-ISO-SS ".000000"
001580                DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
001590        C099-BUILD-TIMESTAMP-EX.
001600            EXIT.
001610 
001620*---------------------------------------------------------------*
001630* SURROGATE KEY - DATE/TIME/SEQUENCE, DASH-GROUPED 8-4-4-4-12 TO
001640* FIT THE 36-BYTE UUID-SHAPED COLUMN THE WEB TIER EXPECTS.
001650*---------------------------------------------------------------*
001660        D000-BUILD-SURROGATE-KEY.
001670*---------------------------------------------------------------*
001680            ADD 1 TO WK-N-KEY-SEQ.
001690            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
001700            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
001710                   WK-C-KEY-SEQ-ED "00000000"
001720                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
001730            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
001740                   WK-C-KEY-D4 "-" WK-C-KEY-D5
001750                DELIMITED BY SIZE INTO WK-C-SURROGATE-KEY.
001760        D099-BUILD-SURROGATE-KEY-EX.
001770            EXIT.
001780 
001790*---------------------------------------------------------------*
001800        A000-OPEN-FILES.
001810*---------------------------------------------------------------*
001820            MOVE SPACES TO WK-C-VACN-ERROR-CD.
001830            OPEN INPUT WALUSRF.
001840            IF  NOT WK-C-SUCCESSFUL
001850                DISPLAY "WALXACN - OPEN FILE ERROR - WALUSRF"
001860                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001870                MOVE "WAL0141" TO WK-C-VACN-ERROR-CD
001880                GO TO A099-OPEN-FILES-EX
001890            END-IF.
001900            OPEN I-O WALWALF.
001910            IF  NOT WK-C-SUCCESSFUL
001920                DISPLAY "WALXACN - OPEN FILE ERROR - WALWALF"
001930                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001940                MOVE "WAL0142" TO WK-C-VACN-ERROR-CD
001950            END-IF.
001960        A099-OPEN-FILES-EX.
001970            EXIT.
001980 
001990*---------------------------------------------------------------*
002000        B000-ASSIGN-ACCOUNT.
002010*---------------------------------------------------------------*
002020            MOVE WK-C-VACN-USER-ID TO WALUSRF-USERID.
002030            READ WALUSRF KEY IS EXTERNALLY-DESCRIBED-KEY.
002040            IF  NOT WK-C-SUCCESSFUL
002050                MOVE "WAL0143" TO WK-C-VACN-ERROR-CD
002060                GO TO B099-ASSIGN-ACCOUNT-EX
002070            END-IF.
002080 
002090            PERFORM E000-SCAN-FOR-EXISTING
002100               THRU E099-SCAN-FOR-EXISTING-EX.
002110            IF  WK-C-SCAN-FOUND
002120                MOVE "WAL0059" TO WK-C-VACN-ERROR-CD
002130                GO TO B099-ASSIGN-ACCOUNT-EX
002140            END-IF.
002150 
002160            MOVE "989"              TO WK-C-ACCTNO-PFX.
002170            MOVE WK-C-VACN-USER-ID  TO WK-C-ACCTNO-UID.
002180            MOVE WK-C-ACCTNO-TEXT   TO WK-C-VACN-ACCT-NO.
002190            MOVE WK-C-SURROGATE-KEY TO WK-C-VACN-WALLET-ID.
002200 
002210            MOVE SPACES             TO WK-C-WALWALF.
002220            MOVE WK-C-VACN-WALLET-ID TO WALWALF-WALLETID.
002230            MOVE WK-C-VACN-ACCT-NO  TO WALWALF-ACCTNO.
002240            MOVE ZERO               TO WALWALF-BALANCE.
002250            MOVE WK-C-VACN-USER-ID  TO WALWALF-USERID.
002260            MOVE "Y"                TO WALWALF-ACTIVE.
002270            MOVE WK-C-ISO-STAMP     TO WALWALF-CREATED-AT.
002280            MOVE WK-C-ISO-STAMP     TO WALWALF-UPDATED-AT.
002290 
002300            WRITE WK-C-WALWALF.
002310            IF  NOT WK-C-SUCCESSFUL
002320                DISPLAY "WALXACN - WRITE ERROR - WALWALF"
002330                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002340                MOVE "WAL0144" TO WK-C-VACN-ERROR-CD
002350            END-IF.
002360        B099-ASSIGN-ACCOUNT-EX.
002370            EXIT.
002380 
002390*---------------------------------------------------------------*
002400* ONE-WALLET-PER-USER RULE - NO SECONDARY INDEX ON WALWALF-
002410* USERID, SO THIS IS A STRAIGHT SEQUENTIAL TABLE SCAN, SAME AS
002420* WALVFND'S ACCOUNT-NUMBER AND CPF LOOKUPS.
002430*---------------------------------------------------------------*
002440        E000-SCAN-FOR-EXISTING.
002450*---------------------------------------------------------------*
002460            MOVE "N"  TO WK-C-SCAN-MATCH.
002470            MOVE ZERO TO WK-N-SCAN-COUNT.
002480            MOVE LOW-VALUES TO WALWALF-WALLETID.
002490            START WALWALF KEY NOT < WALWALF-WALLETID.
002500        E010-SCAN-LOOP.
002510            READ WALWALF NEXT RECORD
002520                AT END
002530                    GO TO E099-SCAN-FOR-EXISTING-EX
002540            END-READ.
002550            ADD 1 TO WK-N-SCAN-COUNT.
002560            IF  WALWALF-USERID = WK-C-VACN-USER-ID
002570                MOVE "Y" TO WK-C-SCAN-MATCH
002580                GO TO E099-SCAN-FOR-EXISTING-EX
002590            END-IF.
002600            GO TO E010-SCAN-LOOP.
002610        E099-SCAN-FOR-EXISTING-EX.
002620            EXIT.
002630 
002640*---------------------------------------------------------------*
002650        Z000-END-PROGRAM-ROUTINE.
002660*---------------------------------------------------------------*
002670            CLOSE WALUSRF WALWALF.
002680            IF  NOT WK-C-SUCCESSFUL
002690                DISPLAY "WALXACN - CLOSE FILE ERROR"
002700                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002710            END-IF.
002720        Z999-END-PROGRAM-ROUTINE-EX.
002730            EXIT.
002740 
002750******************************************************************
002760*************** END OF PROGRAM SOURCE - WALXACN ******************
002770******************************************************************
002780 

000100* WALTXAF.cpybk
000110* TRANSACTION-AUDIT TRAIL RECORD - APPEND-ONLY, 910 BYTES.
000120     05  WALTXAF-RECORD              PIC X(910).
000130* I-O FORMAT: WALTXAFR  FROM FILE WALTXAF  OF LIBRARY WALLIB
000140*
000150     05  WALTXAFR  REDEFINES WALTXAF-RECORD.
000160     06  WALTXAF-ID                  PIC X(36).
000170*                        TRANSACTION-AUDIT UUID, SURROGATE KEY
000180     06  WALTXAF-TXN-ID              PIC X(36).
000190*                        UUID OF THE BUSINESS TRANSACTION AUDITED
000200     06  WALTXAF-WALLET-ID           PIC X(36).
000210*                        WALLET UUID THE OPERATION TARGETS
000220     06  WALTXAF-USER-ID             PIC 9(09).
000230*                        INITIATING USER ID
000240     06  WALTXAF-OP-TYPE             PIC X(20).
000250         88  WALTXAF-OP-CREDIT                VALUE "CREDIT".
000260         88  WALTXAF-OP-DEBIT                 VALUE "DEBIT".
000270         88  WALTXAF-OP-XFER-OUT             VALUE "TRANSFER_OUT".
000280         88  WALTXAF-OP-XFER-IN              VALUE "TRANSFER_IN".
000290         88  WALTXAF-OP-REFUND               VALUE "REFUND".
000300*                   CREDIT/DEBIT/TRANSFER_OUT/TRANSFER_IN/REFUND
000310     06  WALTXAF-AMOUNT              PIC S9(13)V99 COMP-3.
000320*                        MOVEMENT AMOUNT, >= 0
000330     06  WALTXAF-BAL-BEFORE          PIC S9(13)V99 COMP-3.
000340*                        BALANCE BEFORE, >= 0
000350     06  WALTXAF-BAL-AFTER           PIC S9(13)V99 COMP-3.
000360*                        BALANCE AFTER
000370     06  WALTXAF-STATUS              PIC X(20).
000380         88  WALTXAF-ST-INITIATED              VALUE "INITIATED".
000390         88  WALTXAF-ST-COMPLETED              VALUE "COMPLETED".
000400         88  WALTXAF-ST-FAILED                 VALUE "FAILED".
000410         88  WALTXAF-ST-ROLLED-BACK           VALUE "ROLLED_BACK".
000420*                        INITIATED/COMPLETED/FAILED/ROLLED_BACK
000430     06  WALTXAF-CREATED-AT          PIC X(26).
000440*                        TIMESTAMP, ISO-8601 TEXT
000450     06  WALTXAF-CREATED-BY          PIC X(100).
000460*                        ACTOR ID / "SYSTEM"
000470     06  WALTXAF-CORR-ID             PIC X(100).
000480*                        CORRELATION ID FOR TRACING, OPTIONAL
000490     06  WALTXAF-DESCRIPTION         PIC X(500).
000500*                        FREE-TEXT REASON/DESCRIPTION, OPTIONAL
000510     06  WALTXAF-FILLER              PIC X(03).                     WAL079
000520*                        PAD TO RECORD WIDTH
000530 

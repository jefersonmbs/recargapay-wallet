000100* WALUSRF.cpybk
000110* USER MASTER RECORD - ONE ROW PER WALLET-HOLDER, 350 BYTES.
000120     05  WALUSRF-RECORD              PIC X(350).
000130* I-O FORMAT: WALUSRFR  FROM FILE WALUSRF  OF LIBRARY WALLIB
000140*
000150     05  WALUSRFR  REDEFINES WALUSRF-RECORD.
000160     06  WALUSRF-USERID              PIC 9(09).
000170*                        SURROGATE USER ID
000180     06  WALUSRF-NAME                PIC X(100).
000190*                        FULL NAME
000200     06  WALUSRF-EMAIL               PIC X(150).
000210*                        EMAIL ADDRESS, UNIQUE
000220     06  WALUSRF-CPF                 PIC X(14).                     WAL058
000230*                        BRAZILIAN TAX ID (CPF), UNIQUE
000240     06  WALUSRF-PHONE               PIC X(20).
000250*                        PHONE NUMBER, OPTIONAL
000260     06  WALUSRF-ACTIVE              PIC X(01).
000270         88  WALUSRF-IS-ACTIVE                VALUE "Y".
000280         88  WALUSRF-IS-INACTIVE              VALUE "N".
000290*                        ACTIVE FLAG Y/N
000300     06  WALUSRF-CREATED-AT          PIC X(26).
000310*                        CREATION TIMESTAMP, ISO-8601 TEXT
000320     06  WALUSRF-UPDATED-AT          PIC X(26).
000330*                        LAST-UPDATE TIMESTAMP, ISO-8601 TEXT
000340     06  WALUSRF-FILLER              PIC X(04).                     WAL058
000350*                        RESERVED FOR FUTURE KYC EXPANSION
000360 

000100* WVAL.cpybk
000110* LINKAGE AREA FOR "WALVAL" - WALLET VALIDATOR COMMON ROUTINE.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL001 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170* WAL026 - DTANG   - 08/05/1992 - ADD OPTION 5 SAME-WALLET CHECK
000180*                     FOR TRANSFER REQUESTS
000190*---------------------------------------------------------------*
000200* WAL044 - DTANG   - 27/02/1993 - ADD OPTION 6 HISTORY DATE-RANGE
000210*                     CHECK (90-DAY WINDOW RULE)
000220*---------------------------------------------------------------*
000230     01  WK-C-VVAL-RECORD.
000240         05  WK-C-VVAL-INPUT.
000250             10  WK-C-VVAL-OPTION         PIC 9(01).
000260*                 1 = AMOUNT POSITIVE
000270*                 2 = WALLET FOUND
000280*                 3 = ACTIVE PARTY (WALLET AND OWNING USER)
000290*                 4 = SUFFICIENT BALANCE
000300*                 5 = DISTINCT SOURCE/TARGET WALLETS
000310*                 6 = HISTORY DATE-RANGE (<= 90 DAYS, BOTH OR
000320*                     NEITHER BOUND SUPPLIED)
000330             10  WK-C-VVAL-AMOUNT         PIC S9(13)V99 COMP-3.
000340             10  WK-C-VVAL-WALLET-ID      PIC X(36).
000350             10  WK-C-VVAL-TARGET-ID      PIC X(36).
000360             10  WK-C-VVAL-BALANCE        PIC S9(13)V99 COMP-3.
000370             10  WK-C-VVAL-WALLET-ACTIVE  PIC X(01).
000380             10  WK-C-VVAL-USER-ACTIVE    PIC X(01).
000390             10  WK-C-VVAL-STRT-DATE      PIC 9(08).
000400             10  WK-C-VVAL-END-DATE       PIC 9(08).
000410         05  WK-C-VVAL-OUTPUT.
000420             10  WK-C-VVAL-ERROR-CD       PIC X(07).
000430             10  WK-C-VVAL-AVAILABLE      PIC S9(13)V99 COMP-3.
000440             10  WK-C-VVAL-REQUESTED      PIC S9(13)V99 COMP-3.
000450 

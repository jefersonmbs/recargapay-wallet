000100* WDSP.cpybk
000110* LINKAGE AREA FOR "WALVDSP" - TRANSACTION STRATEGY FACTORY.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL007 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170     01  WK-C-VDSP-RECORD.
000180         05  WK-C-VDSP-INPUT.
000190             10  WK-C-VDSP-REQUEST.
000200                 15  WK-C-VDSP-REQ-TYPE       PIC X(12).
000210                 15  WK-C-VDSP-REQ-AMOUNT     PIC S9(13)V99
000220                                               COMP-3.
000230                 15  WK-C-VDSP-REQ-SRC-WAL    PIC X(36).
000240                 15  WK-C-VDSP-REQ-TGT-WAL    PIC X(36).
000250                 15  WK-C-VDSP-REQ-TGT-ACCT   PIC 9(12).
000260                 15  WK-C-VDSP-REQ-TGT-CPF    PIC X(14).
000270                 15  WK-C-VDSP-REQ-DESC       PIC X(500).
000280                 15  WK-C-VDSP-REQ-CORR       PIC X(100).
000290         05  WK-C-VDSP-OUTPUT.
000300             10  WK-C-VDSP-ERROR-CD       PIC X(07).
000310             10  WK-C-VDSP-TXH-ID         PIC X(36).
000320             10  WK-C-VDSP-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000330             10  WK-C-VDSP-BAL-AFTER      PIC S9(13)V99 COMP-3.
000340 

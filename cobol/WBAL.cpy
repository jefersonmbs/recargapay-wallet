000100* WBAL.cpybk
000110* LINKAGE AREA FOR "WALVBAL" - WALLET BALANCE SERVICE.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL003 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170     01  WK-C-VBAL-RECORD.
000180         05  WK-C-VBAL-INPUT.
000190             10  WK-C-VBAL-OPTION         PIC 9(01).
000200*                 1 = CREDIT   2 = DEBIT   3 = SET-BALANCE
000210             10  WK-C-VBAL-WALLET-ID      PIC X(36).
000220             10  WK-C-VBAL-AMOUNT         PIC S9(13)V99 COMP-3.
000230         05  WK-C-VBAL-OUTPUT.
000240             10  WK-C-VBAL-ERROR-CD       PIC X(07).
000250             10  WK-C-VBAL-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000260             10  WK-C-VBAL-BAL-AFTER      PIC S9(13)V99 COMP-3.
000270 

000100* WALWALF.cpybk
000110* WALLET MASTER RECORD - ONE ROW PER WALLET, 120 BYTES.
000120     05  WALWALF-RECORD              PIC X(120).
000130* I-O FORMAT: WALWALFR  FROM FILE WALWALF  OF LIBRARY WALLIB
000140*
000150     05  WALWALFR  REDEFINES WALWALF-RECORD.
000160     06  WALWALF-WALLETID            PIC X(36).
000170*                        WALLET UUID, SURROGATE KEY
000180     06  WALWALF-ACCTNO              PIC 9(12).
000190*                        ACCOUNT NUMBER, UNIQUE, IMMUTABLE
000200     06  WALWALF-BALANCE             PIC S9(13)V99 COMP-3.
000210*                        CURRENT BALANCE, >= 0.00
000220     06  WALWALF-USERID              PIC 9(09).
000230*                        OWNING USER ID, 1:1 WITH WALUSRF
000240     06  WALWALF-ACTIVE              PIC X(01).
000250         88  WALWALF-IS-ACTIVE                VALUE "Y".
000260         88  WALWALF-IS-INACTIVE              VALUE "N".
000270*                        ACTIVE FLAG Y/N
000280     06  WALWALF-CREATED-AT          PIC X(26).
000290*                        CREATION TIMESTAMP, ISO-8601 TEXT
000300     06  WALWALF-UPDATED-AT          PIC X(26).
000310*                        LAST-UPDATE TIMESTAMP, ISO-8601 TEXT
000320     06  WALWALF-FILLER              PIC X(02).                     WAL062
000330*                        PAD TO RECORD WIDTH
000340 

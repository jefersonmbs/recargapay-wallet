000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVDEP.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: DEPOSIT STRATEGY - CREDITS ONE WALLET.
000200*  VALIDATE, FIND TARGET, CREDIT, WRITE ONE HISTORY ROW. AUDITS
000210*  THE ATTEMPT INDEPENDENTLY OF WHETHER THE LEDGER WRITE SUCCEEDS.
000220*================================================================*
000230* HISTORY OF MODIFICATION:
000240*================================================================*
000250* WAL004 - RREYES  - 14/03/1989 - INITIAL VERSION
000260*-----------------------------------------------------------------
000270* WAL042 - DTANG   - 14/12/1992 - ADD TRANSACTION-AUDIT CALLS
000280*                (START/SUCCESSFUL/FAILED), INDEPENDENT OF THE
000290*                LEDGER WRITE'S OWN OUTCOME
000300*-----------------------------------------------------------------
000310* Y2K022 - DTANG   - 23/10/1998 - Y2K REVIEW - NO CENTURY-
000320*                SENSITIVE FIELDS OWNED BY THIS PROGRAM
000330*================================================================*
000340        ENVIRONMENT DIVISION.
000350*********************
000360        CONFIGURATION SECTION.
000370        SOURCE-COMPUTER.  IBM-AS400.
000380        OBJECT-COMPUTER.  IBM-AS400.
000390        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000400                          UPSI-0 IS UPSI-SWITCH-0
000410                            ON  STATUS IS U0-ON
000420                            OFF STATUS IS U0-OFF.
000430 
000440        INPUT-OUTPUT SECTION.
000450        FILE-CONTROL.
000460 
000470        DATA DIVISION.
000480        FILE SECTION.
000490*************************
000500        WORKING-STORAGE SECTION.
000510*************************
000520        01  FILLER                  PIC X(24) VALUE
000530            "** PROGRAM WALVDEP  **".
000540 
000550* ------------------ PROGRAM WORKING STORAGE -------------------*
000560        01  WK-C-COMMON.
000570            COPY WALCMWS.
000580 
000590        01  WK-C-STAMP-AREA.
000600            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000610            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000620                10  WK-C-ISO-CC     PIC 9(02).
000630                10  WK-C-ISO-YY     PIC 9(02).
000640                10  WK-C-ISO-MM     PIC 9(02).
000650                10  WK-C-ISO-DD     PIC 9(02).
000660            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000670            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000680                10  WK-C-ISO-HH     PIC 9(02).
000690                10  WK-C-ISO-MN     PIC 9(02).
000700                10  WK-C-ISO-SS     PIC 9(02).
000710 
000720        01  WK-C-KEY-AREA.
000730            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
000740            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
000750            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
000760            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
000770                10  WK-C-KEY-D1     PIC X(08).
000780                10  WK-C-KEY-D2     PIC X(04).
000790                10  WK-C-KEY-D3     PIC X(04).
000800                10  WK-C-KEY-D4     PIC X(04).
000810                10  WK-C-KEY-D5     PIC X(12).
000820            05  WK-C-TXN-ID         PIC X(36) VALUE SPACES.
000830 
000840        01  WK-C-VVAL-AREA.
000850            COPY WVAL.
000860        01  WK-C-VFND-AREA.
000870            COPY WFND.
000880        01  WK-C-VBAL-AREA.
000890            COPY WBAL.
000900        01  WK-C-VHST-AREA.
000910            COPY WHST.
000920        01  WK-C-VAUD-AREA.
000930            COPY WAUD.
000940 
000950****************
000960        LINKAGE SECTION.
000970****************
000980        COPY WDEP.
000990 
001000        EJECT
001010*****************************************
001020        PROCEDURE DIVISION USING WK-C-VDEP-RECORD.
001030*****************************************
001040        MAIN-MODULE.
001050            PERFORM C000-BUILD-TIMESTAMP
001060               THRU C099-BUILD-TIMESTAMP-EX.
001070            PERFORM D000-BUILD-TXN-ID
001080               THRU D099-BUILD-TXN-ID-EX.
001090            PERFORM A000-PROCESS-DEPOSIT
001100               THRU A099-PROCESS-DEPOSIT-EX.
001110            EXIT PROGRAM.
001120 
001130*---------------------------------------------------------------*
001140        C000-BUILD-TIMESTAMP.
001150*---------------------------------------------------------------*
001160            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001170            ACCEPT WK-C-ISO-TIME FROM TIME.
001180        C099-BUILD-TIMESTAMP-EX.
001190            EXIT.
001200 
001210*---------------------------------------------------------------*
001220        D000-BUILD-TXN-ID.
001230*---------------------------------------------------------------*
001240            ADD 1 TO WK-N-KEY-SEQ.
001250            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
001260            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
001270                   WK-C-KEY-SEQ-ED "00000000"
001280                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
001290            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
001300                   WK-C-KEY-D4 "-" WK-C-KEY-D5
001310                DELIMITED BY SIZE INTO WK-C-TXN-ID.
001320        D099-BUILD-TXN-ID-EX.
001330            EXIT.
001340 
001350*---------------------------------------------------------------*
001360        A000-PROCESS-DEPOSIT.
001370*---------------------------------------------------------------*
001380            MOVE SPACES TO WK-C-VDEP-ERROR-CD.
001390 
001400            MOVE 1                  TO WK-C-VVAL-OPTION.
001410            MOVE WK-C-VDEP-AMOUNT   TO WK-C-VVAL-AMOUNT.
001420            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001430            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001440                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VDEP-ERROR-CD
001450                GO TO A099-PROCESS-DEPOSIT-EX
001460            END-IF.
001470 
001480            MOVE 2                   TO WK-C-VVAL-OPTION.
001490            MOVE WK-C-VDEP-TGT-WALLET TO WK-C-VVAL-WALLET-ID.
001500            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001510            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001520                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VDEP-ERROR-CD
001530                GO TO A099-PROCESS-DEPOSIT-EX
001540            END-IF.
001550 
001560            MOVE WK-C-VDEP-TGT-WALLET TO WK-C-VFND-WALLET-ID.
001570            MOVE ZERO                 TO WK-C-VFND-ACCT-NO.
001580            MOVE SPACES                TO WK-C-VFND-CPF.
001590            CALL "WALVFND" USING WK-C-VFND-RECORD.
001600            IF  WK-C-VFND-ERROR-CD NOT = SPACES
001610                MOVE WK-C-VFND-ERROR-CD TO WK-C-VDEP-ERROR-CD
001620                GO TO A099-PROCESS-DEPOSIT-EX
001630            END-IF.
001640 
001650            PERFORM E000-AUDIT-START
001660               THRU E099-AUDIT-START-EX.
001670 
001680            MOVE 3                      TO WK-C-VVAL-OPTION.
001690            MOVE WK-C-VFND-WAL-ACTIVE  TO WK-C-VVAL-WALLET-ACTIVE.
001700            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-VVAL-USER-ACTIVE.
001710            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001720            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001730                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VDEP-ERROR-CD
001740                PERFORM F000-AUDIT-FAILED
001750                   THRU F099-AUDIT-FAILED-EX
001760                GO TO A099-PROCESS-DEPOSIT-EX
001770            END-IF.
001780 
001790            MOVE 1                       TO WK-C-VBAL-OPTION.
001800            MOVE WK-C-VDEP-TGT-WALLET    TO WK-C-VBAL-WALLET-ID.
001810            MOVE WK-C-VDEP-AMOUNT        TO WK-C-VBAL-AMOUNT.
001820            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
001830            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
001840                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VDEP-ERROR-CD
001850                PERFORM F000-AUDIT-FAILED
001860                   THRU F099-AUDIT-FAILED-EX
001870                GO TO A099-PROCESS-DEPOSIT-EX
001880            END-IF.
001890 
001900            MOVE "DEPOSIT"               TO WK-C-VHST-TYPE.
001910            MOVE WK-C-VDEP-AMOUNT         TO WK-C-VHST-AMOUNT.
001920            MOVE SPACES                   TO WK-C-VHST-SRC-WALLET.
001930            MOVE WK-C-VDEP-TGT-WALLET     TO WK-C-VHST-TGT-WALLET.
001940            MOVE WK-C-VDEP-DESCRIPTION   TO WK-C-VHST-DESCRIPTION.
001950            MOVE WK-C-VBAL-BAL-BEFORE     TO WK-C-VHST-BAL-BEFORE.
001960            MOVE WK-C-VBAL-BAL-AFTER      TO WK-C-VHST-BAL-AFTER.
001970            MOVE WK-C-VDEP-CORR-ID        TO WK-C-VHST-CORR-ID.
001980            CALL "WALVHST" USING WK-C-VHST-RECORD.
001990 
002000            MOVE WK-C-VBAL-BAL-BEFORE     TO WK-C-VDEP-BAL-BEFORE.
002010            MOVE WK-C-VBAL-BAL-AFTER      TO WK-C-VDEP-BAL-AFTER.
002020            MOVE WK-C-VHST-TXH-ID         TO WK-C-VDEP-TXH-ID.
002030            MOVE WK-C-VHST-ERROR-CD       TO WK-C-VDEP-ERROR-CD.
002040 
002050            PERFORM G000-AUDIT-SUCCESSFUL
002060               THRU G099-AUDIT-SUCCESSFUL-EX.
002070        A099-PROCESS-DEPOSIT-EX.
002080            EXIT.
002090 
002100*---------------------------------------------------------------*
002110* AUDIT IS A SEPARATE, ALWAYS-COMMITTED UNIT OF WORK - AN AUDIT
002120* WRITE FAILURE IS IGNORED HERE, NOT PROPAGATED TO WK-C-VDEP-
002130* ERROR-CD (AUDIT INDEPENDENCE RULE, SEE WALVAUD WAL052).
002140*---------------------------------------------------------------*
002150        E000-AUDIT-START.
002160*---------------------------------------------------------------*
002170            MOVE 1                      TO WK-C-VAUD-OPTION.
002180            MOVE WK-C-TXN-ID            TO WK-C-VAUD-TXN-ID.
002190            MOVE WK-C-VDEP-TGT-WALLET   TO WK-C-VAUD-WALLET-ID.
002200            MOVE WK-C-VFND-WAL-USERID   TO WK-C-VAUD-USER-ID.
002210            MOVE "CREDIT"               TO WK-C-VAUD-OP-TYPE.
002220            MOVE WK-C-VDEP-AMOUNT       TO WK-C-VAUD-AMOUNT.
002230            MOVE WK-C-VFND-WAL-BAL      TO WK-C-VAUD-BAL-BEFORE.
002240            MOVE WK-C-CREATED-BY        TO WK-C-VAUD-CREATED-BY.
002250            MOVE WK-C-VDEP-CORR-ID      TO WK-C-VAUD-CORR-ID.
002260            MOVE WK-C-VDEP-DESCRIPTION  TO WK-C-VAUD-DESCRIPTION.
002270            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002280        E099-AUDIT-START-EX.
002290            EXIT.
002300 
002310*---------------------------------------------------------------*
002320        F000-AUDIT-FAILED.
002330*---------------------------------------------------------------*
002340            MOVE 3                      TO WK-C-VAUD-OPTION.
002350            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002360        F099-AUDIT-FAILED-EX.
002370            EXIT.
002380 
002390*---------------------------------------------------------------*
002400        G000-AUDIT-SUCCESSFUL.
002410*---------------------------------------------------------------*
002420            MOVE 2                      TO WK-C-VAUD-OPTION.
002430            MOVE WK-C-VBAL-BAL-AFTER     TO WK-C-VAUD-BAL-AFTER.
002440            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002450        G099-AUDIT-SUCCESSFUL-EX.
002460            EXIT.
002470 
002480******************************************************************
002490*************** END OF PROGRAM SOURCE - WALVDEP ******************
002500******************************************************************
002510 

000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVXFR.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: TRANSFER STRATEGY - MOVES FUNDS BETWEEN TWO
000200*  WALLETS. SOURCE IS RESOLVED BY WALLET-ID ONLY. TARGET IS
000210*  RESOLVED BY THE WALLET FINDER'S PRIORITY CHAIN (WALLET-ID,
000220*  THEN ACCOUNT NUMBER, THEN OWNER'S CPF). DEBITS SOURCE, CREDITS
000230*  TARGET, THEN WRITES TWO HISTORY ROWS - TRANSFER_OUT FOLLOWED
000240*  BY TRANSFER_IN. THE TRANSFER_OUT ROW IS REPORTED BACK AS "THE"
000250*  TRANSACTION FOR THIS REQUEST.
000260*================================================================*
000270* HISTORY OF MODIFICATION:
000280*================================================================*
000290* WAL006 - RREYES  - 14/03/1989 - INITIAL VERSION
000300*-----------------------------------------------------------------
000310* WAL032 - DTANG   - 19/06/1992 - RESOLVE TARGET VIA WALVFND'S
000320*                ACCOUNT-NUMBER/CPF PRIORITY CHAIN SO CALLERS CAN
000330*                OMIT THE TARGET WALLET-ID
000340*-----------------------------------------------------------------
000350* WAL045 - DTANG   - 14/12/1992 - ADD TRANSACTION-AUDIT CALLS
000360*                (START/SUCCESSFUL/FAILED), KEYED TO THE SOURCE
000370*                WALLET, INDEPENDENT OF THE LEDGER WRITES
000380*-----------------------------------------------------------------
000390* WAL062 - DTANG   - 09/08/1993 - REJECT WAL0154 WHEN THE AMOUNT
000400*                EXCEEDS THE SOURCE WALLET'S AVAILABLE BALANCE
000410*-----------------------------------------------------------------
000420* WAL066 - DTANG   - 16/11/1993 - REJECT WAL0155 WHEN SOURCE AND
000430*                RESOLVED TARGET ARE THE SAME WALLET (OPTION 5)
000440*-----------------------------------------------------------------
000450* Y2K024 - DTANG   - 23/10/1998 - Y2K REVIEW - NO CENTURY-
000460*                SENSITIVE FIELDS OWNED BY THIS PROGRAM
000470*================================================================*
000480        ENVIRONMENT DIVISION.
000490*********************
000500        CONFIGURATION SECTION.
000510        SOURCE-COMPUTER.  IBM-AS400.
000520        OBJECT-COMPUTER.  IBM-AS400.
000530        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000540                          UPSI-0 IS UPSI-SWITCH-0
000550                            ON  STATUS IS U0-ON
000560                            OFF STATUS IS U0-OFF.
000570 
000580        INPUT-OUTPUT SECTION.
000590        FILE-CONTROL.
000600 
000610        DATA DIVISION.
000620        FILE SECTION.
000630*************************
000640        WORKING-STORAGE SECTION.
000650*************************
000660        01  FILLER                  PIC X(24) VALUE
000670            "** PROGRAM WALVXFR  **".
000680 
000690* ------------------ PROGRAM WORKING STORAGE -------------------*
000700        01  WK-C-COMMON.
000710            COPY WALCMWS.
000720 
000730        01  WK-C-STAMP-AREA.
000740            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000750            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000760                10  WK-C-ISO-CC     PIC 9(02).
000770                10  WK-C-ISO-YY     PIC 9(02).
000780                10  WK-C-ISO-MM     PIC 9(02).
000790                10  WK-C-ISO-DD     PIC 9(02).
000800            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000810            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000820                10  WK-C-ISO-HH     PIC 9(02).
000830                10  WK-C-ISO-MN     PIC 9(02).
000840                10  WK-C-ISO-SS     PIC 9(02).
000850 
000860        01  WK-C-KEY-AREA.
000870            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
000880            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
000890            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
000900            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
000910                10  WK-C-KEY-D1     PIC X(08).
000920                10  WK-C-KEY-D2     PIC X(04).
000930                10  WK-C-KEY-D3     PIC X(04).
000940                10  WK-C-KEY-D4     PIC X(04).
000950                10  WK-C-KEY-D5     PIC X(12).
000960            05  WK-C-TXN-ID         PIC X(36) VALUE SPACES.
000970 
000980        01  WK-C-SRC-AREA.
000990            05  WK-C-SRC-WALLET-ID  PIC X(36) VALUE SPACES.
001000            05  WK-C-SRC-USERID     PIC 9(09) VALUE ZERO.
001010            05  WK-C-SRC-ACTIVE     PIC X(01) VALUE SPACE.
001020            05  WK-C-SRC-USR-ACTIVE PIC X(01) VALUE SPACE.
001030            05  WK-C-SRC-BAL        PIC S9(13)V99 COMP-3
001040                                     VALUE ZERO.
001050 
001060        01  WK-C-TGT-AREA.
001070            05  WK-C-TGT-WALLET-ID  PIC X(36) VALUE SPACES.
001080            05  WK-C-TGT-ACTIVE     PIC X(01) VALUE SPACE.
001090            05  WK-C-TGT-USR-ACTIVE PIC X(01) VALUE SPACE.
001100            05  WK-C-TGT-BAL        PIC S9(13)V99 COMP-3
001110                                     VALUE ZERO.
001120 
001130        01  WK-C-VVAL-AREA.
001140            COPY WVAL.
001150        01  WK-C-VFND-AREA.
001160            COPY WFND.
001170        01  WK-C-VBAL-AREA.
001180            COPY WBAL.
001190        01  WK-C-VHST-AREA.
001200            COPY WHST.
001210        01  WK-C-VAUD-AREA.
001220            COPY WAUD.
001230 
001240****************
001250        LINKAGE SECTION.
001260****************
001270        COPY WXFR.
001280 
001290        EJECT
001300*****************************************
001310        PROCEDURE DIVISION USING WK-C-VXFR-RECORD.
001320*****************************************
001330        MAIN-MODULE.
001340            PERFORM C000-BUILD-TIMESTAMP
001350               THRU C099-BUILD-TIMESTAMP-EX.
001360            PERFORM D000-BUILD-TXN-ID
001370               THRU D099-BUILD-TXN-ID-EX.
001380            PERFORM A000-PROCESS-TRANSFER
001390               THRU A099-PROCESS-TRANSFER-EX.
001400            EXIT PROGRAM.
001410 
001420*---------------------------------------------------------------*
001430        C000-BUILD-TIMESTAMP.
001440*---------------------------------------------------------------*
001450            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001460            ACCEPT WK-C-ISO-TIME FROM TIME.
001470        C099-BUILD-TIMESTAMP-EX.
001480            EXIT.
001490 
001500*---------------------------------------------------------------*
001510        D000-BUILD-TXN-ID.
001520*---------------------------------------------------------------*
001530            ADD 1 TO WK-N-KEY-SEQ.
001540            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
001550            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
001560                   WK-C-KEY-SEQ-ED "00000000"
001570                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
001580            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
001590                   WK-C-KEY-D4 "-" WK-C-KEY-D5
001600                DELIMITED BY SIZE INTO WK-C-TXN-ID.
001610        D099-BUILD-TXN-ID-EX.
001620            EXIT.
001630 
001640*---------------------------------------------------------------*
001650        A000-PROCESS-TRANSFER.
001660*---------------------------------------------------------------*
001670            MOVE SPACES TO WK-C-VXFR-ERROR-CD.
001680 
001690            MOVE 1                  TO WK-C-VVAL-OPTION.
001700            MOVE WK-C-VXFR-AMOUNT   TO WK-C-VVAL-AMOUNT.
001710            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001720            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001730                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
001740                GO TO A099-PROCESS-TRANSFER-EX
001750            END-IF.
001760 
001770            MOVE 2                   TO WK-C-VVAL-OPTION.
001780            MOVE WK-C-VXFR-SRC-WALLET TO WK-C-VVAL-WALLET-ID.
001790            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001800            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001810                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
001820                GO TO A099-PROCESS-TRANSFER-EX
001830            END-IF.
001840 
001850            MOVE WK-C-VXFR-SRC-WALLET TO WK-C-VFND-WALLET-ID.
001860            MOVE ZERO                 TO WK-C-VFND-ACCT-NO.
001870            MOVE SPACES                TO WK-C-VFND-CPF.
001880            CALL "WALVFND" USING WK-C-VFND-RECORD.
001890            IF  WK-C-VFND-ERROR-CD NOT = SPACES
001900                MOVE WK-C-VFND-ERROR-CD TO WK-C-VXFR-ERROR-CD
001910                GO TO A099-PROCESS-TRANSFER-EX
001920            END-IF.
001930            MOVE WK-C-VFND-WAL-ID       TO WK-C-SRC-WALLET-ID.
001940            MOVE WK-C-VFND-WAL-USERID   TO WK-C-SRC-USERID.
001950            MOVE WK-C-VFND-WAL-ACTIVE   TO WK-C-SRC-ACTIVE.
001960            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-SRC-USR-ACTIVE.
001970            MOVE WK-C-VFND-WAL-BAL      TO WK-C-SRC-BAL.
001980 
001990            PERFORM E000-AUDIT-START
002000               THRU E099-AUDIT-START-EX.
002010 
002020            MOVE WK-C-VXFR-TGT-WALLET TO WK-C-VFND-WALLET-ID.
002030            MOVE WK-C-VXFR-TGT-ACCTNO TO WK-C-VFND-ACCT-NO.
002040            MOVE WK-C-VXFR-TGT-CPF    TO WK-C-VFND-CPF.
002050            CALL "WALVFND" USING WK-C-VFND-RECORD.
002060            IF  WK-C-VFND-ERROR-CD NOT = SPACES
002070                MOVE WK-C-VFND-ERROR-CD TO WK-C-VXFR-ERROR-CD
002080                PERFORM F000-AUDIT-FAILED
002090                   THRU F099-AUDIT-FAILED-EX
002100                GO TO A099-PROCESS-TRANSFER-EX
002110            END-IF.
002120            MOVE WK-C-VFND-WAL-ID       TO WK-C-TGT-WALLET-ID.
002130            MOVE WK-C-VFND-WAL-ACTIVE   TO WK-C-TGT-ACTIVE.
002140            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-TGT-USR-ACTIVE.
002150            MOVE WK-C-VFND-WAL-BAL      TO WK-C-TGT-BAL.
002160            MOVE WK-C-VFND-WAL-ID       TO WK-C-VXFR-TGT-RESOLVED.
002170 
002180            MOVE 5                        TO WK-C-VVAL-OPTION.
002190            MOVE WK-C-SRC-WALLET-ID        TO WK-C-VVAL-WALLET-ID.
002200            MOVE WK-C-TGT-WALLET-ID        TO WK-C-VVAL-TARGET-ID.
002210            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002220            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002230                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
002240                PERFORM F000-AUDIT-FAILED
002250                   THRU F099-AUDIT-FAILED-EX
002260                GO TO A099-PROCESS-TRANSFER-EX
002270            END-IF.
002280 
002290            MOVE 3                      TO WK-C-VVAL-OPTION.
002300            MOVE WK-C-SRC-ACTIVE       TO WK-C-VVAL-WALLET-ACTIVE.
002310            MOVE WK-C-SRC-USR-ACTIVE    TO WK-C-VVAL-USER-ACTIVE.
002320            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002330            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002340                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
002350                PERFORM F000-AUDIT-FAILED
002360                   THRU F099-AUDIT-FAILED-EX
002370                GO TO A099-PROCESS-TRANSFER-EX
002380            END-IF.
002390 
002400            MOVE 3                      TO WK-C-VVAL-OPTION.
002410            MOVE WK-C-TGT-ACTIVE       TO WK-C-VVAL-WALLET-ACTIVE.
002420            MOVE WK-C-TGT-USR-ACTIVE    TO WK-C-VVAL-USER-ACTIVE.
002430            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002440            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002450                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
002460                PERFORM F000-AUDIT-FAILED
002470                   THRU F099-AUDIT-FAILED-EX
002480                GO TO A099-PROCESS-TRANSFER-EX
002490            END-IF.
002500 
002510            MOVE 4                      TO WK-C-VVAL-OPTION.
002520            MOVE WK-C-SRC-BAL           TO WK-C-VVAL-BALANCE.
002530            MOVE WK-C-VXFR-AMOUNT       TO WK-C-VVAL-AMOUNT.
002540            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002550            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002560                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
002570                PERFORM F000-AUDIT-FAILED
002580                   THRU F099-AUDIT-FAILED-EX
002590                GO TO A099-PROCESS-TRANSFER-EX
002600            END-IF.
002610 
002620            MOVE 2                       TO WK-C-VBAL-OPTION.
002630            MOVE WK-C-SRC-WALLET-ID      TO WK-C-VBAL-WALLET-ID.
002640            MOVE WK-C-VXFR-AMOUNT        TO WK-C-VBAL-AMOUNT.
002650            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
002660            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
002670                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
002680                PERFORM F000-AUDIT-FAILED
002690                   THRU F099-AUDIT-FAILED-EX
002700                GO TO A099-PROCESS-TRANSFER-EX
002710            END-IF.
002720            MOVE WK-C-VBAL-BAL-BEFORE    TO WK-C-VXFR-SRC-BAL-BEF.
002730            MOVE WK-C-VBAL-BAL-AFTER     TO WK-C-VXFR-SRC-BAL-AFT.
002740 
002750            MOVE 1                       TO WK-C-VBAL-OPTION.
002760            MOVE WK-C-TGT-WALLET-ID      TO WK-C-VBAL-WALLET-ID.
002770            MOVE WK-C-VXFR-AMOUNT        TO WK-C-VBAL-AMOUNT.
002780            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
002790            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
002800                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VXFR-ERROR-CD
002810                PERFORM F000-AUDIT-FAILED
002820                   THRU F099-AUDIT-FAILED-EX
002830                GO TO A099-PROCESS-TRANSFER-EX
002840            END-IF.
002850            MOVE WK-C-VBAL-BAL-BEFORE    TO WK-C-VXFR-TGT-BAL-BEF.
002860            MOVE WK-C-VBAL-BAL-AFTER     TO WK-C-VXFR-TGT-BAL-AFT.
002870 
002880            MOVE "TRANSFER_OUT"          TO WK-C-VHST-TYPE.
002890            MOVE WK-C-VXFR-AMOUNT         TO WK-C-VHST-AMOUNT.
002900            MOVE WK-C-SRC-WALLET-ID       TO WK-C-VHST-SRC-WALLET.
002910            MOVE WK-C-TGT-WALLET-ID       TO WK-C-VHST-TGT-WALLET.
002920            MOVE WK-C-VXFR-DESCRIPTION   TO WK-C-VHST-DESCRIPTION.
002930            MOVE WK-C-VXFR-SRC-BAL-BEF    TO WK-C-VHST-BAL-BEFORE.
002940            MOVE WK-C-VXFR-SRC-BAL-AFT    TO WK-C-VHST-BAL-AFTER.
002950            MOVE WK-C-VXFR-CORR-ID        TO WK-C-VHST-CORR-ID.
002960            CALL "WALVHST" USING WK-C-VHST-RECORD.
002970            MOVE WK-C-VHST-TXH-ID         TO WK-C-VXFR-TXH-OUT-ID.
002980            MOVE WK-C-VHST-ERROR-CD       TO WK-C-VXFR-ERROR-CD.
002990 
003000            MOVE "TRANSFER_IN"            TO WK-C-VHST-TYPE.
003010            MOVE WK-C-VXFR-AMOUNT         TO WK-C-VHST-AMOUNT.
003020            MOVE WK-C-SRC-WALLET-ID       TO WK-C-VHST-SRC-WALLET.
003030            MOVE WK-C-TGT-WALLET-ID       TO WK-C-VHST-TGT-WALLET.
003040            MOVE WK-C-VXFR-DESCRIPTION   TO WK-C-VHST-DESCRIPTION.
003050            MOVE WK-C-VXFR-TGT-BAL-BEF    TO WK-C-VHST-BAL-BEFORE.
003060            MOVE WK-C-VXFR-TGT-BAL-AFT    TO WK-C-VHST-BAL-AFTER.
003070            MOVE WK-C-VXFR-CORR-ID        TO WK-C-VHST-CORR-ID.
003080            CALL "WALVHST" USING WK-C-VHST-RECORD.
003090            MOVE WK-C-VHST-TXH-ID         TO WK-C-VXFR-TXH-IN-ID.
003100 
003110            PERFORM G000-AUDIT-SUCCESSFUL
003120               THRU G099-AUDIT-SUCCESSFUL-EX.
003130        A099-PROCESS-TRANSFER-EX.
003140            EXIT.
003150 
003160*---------------------------------------------------------------*
003170* AUDIT IS A SEPARATE, ALWAYS-COMMITTED UNIT OF WORK, KEYED TO
003180* THE SOURCE WALLET - AN AUDIT WRITE FAILURE IS IGNORED HERE, NOT
003190* PROPAGATED TO WK-C-VXFR-ERROR-CD (AUDIT INDEPENDENCE RULE).
003200*---------------------------------------------------------------*
003210        E000-AUDIT-START.
003220*---------------------------------------------------------------*
003230            MOVE 1                      TO WK-C-VAUD-OPTION.
003240            MOVE WK-C-TXN-ID            TO WK-C-VAUD-TXN-ID.
003250            MOVE WK-C-SRC-WALLET-ID     TO WK-C-VAUD-WALLET-ID.
003260            MOVE WK-C-SRC-USERID        TO WK-C-VAUD-USER-ID.
003270            MOVE "TRANSFER_OUT"         TO WK-C-VAUD-OP-TYPE.
003280            MOVE WK-C-VXFR-AMOUNT       TO WK-C-VAUD-AMOUNT.
003290            MOVE WK-C-SRC-BAL           TO WK-C-VAUD-BAL-BEFORE.
003300            MOVE WK-C-CREATED-BY        TO WK-C-VAUD-CREATED-BY.
003310            MOVE WK-C-VXFR-CORR-ID      TO WK-C-VAUD-CORR-ID.
003320            MOVE WK-C-VXFR-DESCRIPTION  TO WK-C-VAUD-DESCRIPTION.
003330            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
003340        E099-AUDIT-START-EX.
003350            EXIT.
003360 
003370*---------------------------------------------------------------*
003380        F000-AUDIT-FAILED.
003390*---------------------------------------------------------------*
003400            MOVE 3                      TO WK-C-VAUD-OPTION.
003410            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
003420        F099-AUDIT-FAILED-EX.
003430            EXIT.
003440 
003450*---------------------------------------------------------------*
003460        G000-AUDIT-SUCCESSFUL.
003470*---------------------------------------------------------------*
003480            MOVE 2                      TO WK-C-VAUD-OPTION.
003490            MOVE WK-C-VXFR-SRC-BAL-AFT   TO WK-C-VAUD-BAL-AFTER.
003500            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
003510        G099-AUDIT-SUCCESSFUL-EX.
003520            EXIT.
003530 
003540******************************************************************
003550*************** END OF PROGRAM SOURCE - WALVXFR ******************
003560******************************************************************
003570 

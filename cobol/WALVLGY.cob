000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVLGY.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   21 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: WALLET SERVICE - LEGACY/ALTERNATE ENTRY
000200*  POINT. INLINES DEPOSIT, WITHDRAWAL AND TRANSFER UNDER ONE
000210*  OPTION-DISPATCHED PROGRAM INSTEAD OF THREE SEPARATE CALLED
000220*  STRATEGY PROGRAMS. USES THE SAME SHARED VALIDATOR, BALANCE,
000230*  HISTORY AND AUDIT ROUTINES AS THE STRATEGY PATH SO THE RULES
000240*  ARE CODED ONCE - THIS PROGRAM ONLY INLINES THE ORCHESTRATION.
000250*  KEPT FOR CALLERS THAT STILL CARRY THE ORIGINAL ONE-ENTRY-
000260*  POINT INTERFACE FROM BEFORE THE WALVDEP/WALVWTH/WALVXFR
000270*  SPLIT.
000280*================================================================*
000290* HISTORY OF MODIFICATION:
000300*================================================================*
000310* WAL011 - RREYES  - 21/03/1989 - INITIAL VERSION
000320*-----------------------------------------------------------------
000330* WAL049 - DTANG   - 11/01/1993 - COLLAPSE DEP/WTH/XFR PARMS INTO
000340*                ONE LINKAGE AREA FOR BULK CONVERSION RUNS
000350*-----------------------------------------------------------------
000360* WAL063 - PKUMAR  - 04/05/1996 - ADD SUFFICIENT BALANCE CHECK TO
000370*                THE WITHDRAW AND TRANSFER OPTIONS
000380*-----------------------------------------------------------------
000390* WAL068 - PKUMAR  - 02/02/1998 - ADD DISTINCT WALLET CHECK TO
000400*                THE TRANSFER OPTION
000410*-----------------------------------------------------------------
000420* Y2K026 - DTANG   - 23/10/1998 - Y2K REVIEW - RUN-DATE AND
000430*                RUN-TIME STAMP AREAS BELOW BUILT FROM THE
000440*                4-DIGIT YEAR FORM OF THE ACCEPT FROM DATE
000450*                STATEMENT - CONFIRMED CENTURY-SAFE
000460*-----------------------------------------------------------------
000470* WAL071 - MSILVA  - 14/08/2001 - OPTION 4 (INVALID OPTION) NOW
000480*                REPORTS WAL0199 RATHER THAN ABENDING
000490*-----------------------------------------------------------------
000500* WAL077 - PKUMAR  - 19/02/2002 - CORRECTED THE OPTION 2 (WALLET
000510*                FOUND) VALIDATOR CALL IN ALL THREE OPTIONS TO
000520*                PASS THE REQUEST'S OWN WALLET ID IN WVAL-WALLET-
000530*                ID AND TEST WVAL-ERROR-CD, THE SAME WAY WALVDEP/
000540*                WALVWTH/WALVXFR DO IT - WAS WIRED TO WFND OUTPUT
000550*                FIELDS THAT DO NOT EXIST AND A CONDITION-NAME
000560*                THIS PROGRAM NEVER DECLARED. ALSO ADDED THE
000570*                MISSING WFND-ERROR-CD CHECK AFTER EACH WALVFND
000580*                CALL AND CORRECTED WFND-WAL-USERID/WFND-WAL-BAL
000590*                FIELD NAMES (WERE MISTYPED AS WFND-USERID/
000600*                WFND-WAL-BALANCE). ALSO FIXED THE OPTION 3
000610*                (TRANSFER) DEBIT-BALANCE CAPTURE WHERE BAL-
000620*                BEFORE AND BAL-AFTER WERE BEING SAVED TO THE
000630*                WRONG FIELDS, GIVING THE SOURCE WALLET HISTORY
000640*                RECORD A REVERSED BEFORE/AFTER BALANCE PAIR
000650*================================================================*
000660        ENVIRONMENT DIVISION.
000670*********************
000680        CONFIGURATION SECTION.
000690        SOURCE-COMPUTER.  IBM-AS400.
000700        OBJECT-COMPUTER.  IBM-AS400.
000710        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000720                          UPSI-0 IS UPSI-SWITCH-0
000730                            ON  STATUS IS U0-ON
000740                            OFF STATUS IS U0-OFF.
000750 
000760        INPUT-OUTPUT SECTION.
000770        FILE-CONTROL.
000780 
000790        DATA DIVISION.
000800        FILE SECTION.
000810*************************
000820        WORKING-STORAGE SECTION.
000830*************************
000840        01  FILLER                  PIC X(24) VALUE
000850            "** PROGRAM WALVLGY  **".
000860 
000870* ------------------ PROGRAM WORKING STORAGE -------------------*
000880        01  WK-C-COMMON.
000890            COPY WALCMWS.
000900 
000910* RUN DATE/TIME STAMP AREA - USED TO BUILD THIS PROGRAM'S OWN
000920* TRANSACTION ID, SEPARATE FROM THE HISTORY RECORD ID WALVHST
000930* GENERATES INTERNALLY.
000940        01  WK-C-STAMP-AREA.
000950            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000960            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000970                10  WK-C-ISO-CC     PIC 9(02).
000980                10  WK-C-ISO-YY     PIC 9(02).
000990                10  WK-C-ISO-MM     PIC 9(02).
001000                10  WK-C-ISO-DD     PIC 9(02).
001010            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
001020            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
001030                10  WK-C-ISO-HH     PIC 9(02).
001040                10  WK-C-ISO-MN     PIC 9(02).
001050                10  WK-C-ISO-SS     PIC 9(02).
001060 
001070        01  WK-C-KEY-AREA.
001080            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
001090            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
001100            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
001110            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
001120                10  WK-C-KEY-D1     PIC X(08).
001130                10  WK-C-KEY-D2     PIC X(04).
001140                10  WK-C-KEY-D3     PIC X(04).
001150                10  WK-C-KEY-D4     PIC X(04).
001160                10  WK-C-KEY-D5     PIC X(12).
001170            05  WK-C-TXN-ID         PIC X(36) VALUE SPACES.
001180 
001190* SOURCE/TARGET WALLET SCRATCH - POPULATED BY THE INLINE LOOKUP
001200* PARAGRAPHS BELOW, USED BY THE WITHDRAW AND TRANSFER OPTIONS.
001210        01  WK-C-SRC-AREA.
001220            05  WK-C-SRC-WALLET-ID      PIC X(36) VALUE SPACES.
001230            05  WK-C-SRC-USERID         PIC 9(09) VALUE ZERO.
001240            05  WK-C-SRC-ACTIVE         PIC X(01) VALUE SPACE.
001250            05  WK-C-SRC-USR-ACTIVE     PIC X(01) VALUE SPACE.
001260            05  WK-C-SRC-BAL            PIC S9(13)V99 COMP-3
001270                                        VALUE ZERO.
001280        01  WK-C-TGT-AREA.
001290            05  WK-C-TGT-WALLET-ID      PIC X(36) VALUE SPACES.
001300            05  WK-C-TGT-USERID         PIC 9(09) VALUE ZERO.
001310            05  WK-C-TGT-ACTIVE         PIC X(01) VALUE SPACE.
001320            05  WK-C-TGT-USR-ACTIVE     PIC X(01) VALUE SPACE.
001330            05  WK-C-TGT-BAL            PIC S9(13)V99 COMP-3
001340                                        VALUE ZERO.
001350 
001360* LOCAL COPIES OF THE CALLED ROUTINES' OWN LINKAGE AREAS - BUILT
001370* HERE AND PASSED ON EACH CALL.
001380        01  WK-C-VVAL-AREA.
001390            COPY WVAL.
001400        01  WK-C-VFND-AREA.
001410            COPY WFND.
001420        01  WK-C-VBAL-AREA.
001430            COPY WBAL.
001440        01  WK-C-VHST-AREA.
001450            COPY WHST.
001460        01  WK-C-VAUD-AREA.
001470            COPY WAUD.
001480 
001490****************
001500        LINKAGE SECTION.
001510****************
001520        COPY WLGY.
001530 
001540        EJECT
001550*****************************************
001560        PROCEDURE DIVISION USING WK-C-VLGY-RECORD.
001570*****************************************
001580        MAIN-MODULE.
001590            PERFORM C000-BUILD-TIMESTAMP
001600               THRU C099-BUILD-TIMESTAMP-EX.
001610            PERFORM D000-BUILD-TXN-ID
001620               THRU D099-BUILD-TXN-ID-EX.
001630            PERFORM A000-PROCESS-REQUEST
001640               THRU A099-PROCESS-REQUEST-EX.
001650            EXIT PROGRAM.
001660 
001670*---------------------------------------------------------------*
001680        A000-PROCESS-REQUEST.
001690*---------------------------------------------------------------*
001700            MOVE SPACES TO WK-C-VLGY-ERROR-CD.
001710 
001720            EVALUATE WK-C-VLGY-OPTION
001730                WHEN 1
001740                    PERFORM B100-DEPOSIT-LGY
001750                       THRU B199-DEPOSIT-LGY-EX
001760                WHEN 2
001770                    PERFORM B200-WITHDRAW-LGY
001780                       THRU B299-WITHDRAW-LGY-EX
001790                WHEN 3
001800                    PERFORM B300-TRANSFER-LGY
001810                       THRU B399-TRANSFER-LGY-EX
001820                WHEN OTHER
001830                    MOVE "WAL0199" TO WK-C-VLGY-ERROR-CD
001840            END-EVALUATE.
001850        A099-PROCESS-REQUEST-EX.
001860            EXIT.
001870 
001880*---------------------------------------------------------------*
001890* OPTION 1 - DEPOSIT, INLINED.
001900*---------------------------------------------------------------*
001910        B100-DEPOSIT-LGY.
001920*---------------------------------------------------------------*
001930            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VVAL-AMOUNT.
001940            MOVE 1                     TO WK-C-VVAL-OPTION.
001950            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001960            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001970                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
001980                GO TO B199-DEPOSIT-LGY-EX
001990            END-IF.
002000 
002010            MOVE 2                      TO WK-C-VVAL-OPTION.
002020            MOVE WK-C-VLGY-TGT-WALLET   TO WK-C-VVAL-WALLET-ID.
002030            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002040            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002050                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
002060                GO TO B199-DEPOSIT-LGY-EX
002070            END-IF.
002080 
002090            MOVE WK-C-VLGY-TGT-WALLET   TO WK-C-VFND-WALLET-ID.
002100            MOVE ZERO                  TO WK-C-VFND-ACCT-NO.
002110            MOVE SPACES                TO WK-C-VFND-CPF.
002120            CALL "WALVFND" USING WK-C-VFND-RECORD.
002130            IF  WK-C-VFND-ERROR-CD NOT = SPACES
002140                MOVE WK-C-VFND-ERROR-CD TO WK-C-VLGY-ERROR-CD
002150                GO TO B199-DEPOSIT-LGY-EX
002160            END-IF.
002170 
002180            MOVE WK-C-VFND-WAL-ID       TO WK-C-VAUD-WALLET-ID.
002190            MOVE WK-C-VFND-WAL-USERID   TO WK-C-VAUD-USER-ID.
002200            MOVE "CREDIT"               TO WK-C-VAUD-OP-TYPE.
002210            MOVE WK-C-VFND-WAL-BAL      TO WK-C-VAUD-BAL-BEFORE.
002220            MOVE WK-C-TXN-ID            TO WK-C-VAUD-TXN-ID.
002230            MOVE 1                      TO WK-C-VAUD-OPTION.
002240            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002250 
002260            MOVE 3                     TO WK-C-VVAL-OPTION.
002270            MOVE WK-C-VFND-WAL-ACTIVE  TO WK-C-VVAL-WALLET-ACTIVE.
002280            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-VVAL-USER-ACTIVE.
002290            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002300            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002310                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
002320                MOVE 3                 TO WK-C-VAUD-OPTION
002330                CALL "WALVAUD" USING WK-C-VAUD-RECORD
002340                GO TO B199-DEPOSIT-LGY-EX
002350            END-IF.
002360 
002370            MOVE WK-C-VFND-WAL-ID       TO WK-C-VBAL-WALLET-ID.
002380            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VBAL-AMOUNT.
002390            MOVE 1                     TO WK-C-VBAL-OPTION.
002400            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
002410            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
002420                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
002430                MOVE 3                 TO WK-C-VAUD-OPTION
002440                CALL "WALVAUD" USING WK-C-VAUD-RECORD
002450                GO TO B199-DEPOSIT-LGY-EX
002460            END-IF.
002470 
002480            MOVE "DEPOSIT"              TO WK-C-VHST-TYPE.
002490            MOVE SPACES                 TO WK-C-VHST-SRC-WALLET.
002500            MOVE WK-C-VFND-WAL-ID       TO WK-C-VHST-TGT-WALLET.
002510            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VHST-AMOUNT.
002520            MOVE WK-C-VBAL-BAL-BEFORE   TO WK-C-VHST-BAL-BEFORE.
002530            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-VHST-BAL-AFTER.
002540            MOVE WK-C-VLGY-DESCRIPTION  TO WK-C-VHST-DESCRIPTION.
002550            MOVE WK-C-VLGY-CORR-ID      TO WK-C-VHST-CORR-ID.
002560            CALL "WALVHST" USING WK-C-VHST-RECORD.
002570 
002580            MOVE WK-C-VHST-TXH-ID       TO WK-C-VLGY-TXH-ID.
002590            MOVE WK-C-VBAL-BAL-BEFORE   TO WK-C-VLGY-BAL-BEFORE.
002600            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-VLGY-BAL-AFTER.
002610 
002620            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-VAUD-BAL-AFTER.
002630            MOVE 2                     TO WK-C-VAUD-OPTION.
002640            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002650        B199-DEPOSIT-LGY-EX.
002660            EXIT.
002670 
002680*---------------------------------------------------------------*
002690* OPTION 2 - WITHDRAWAL, INLINED.
002700*---------------------------------------------------------------*
002710        B200-WITHDRAW-LGY.
002720*---------------------------------------------------------------*
002730            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VVAL-AMOUNT.
002740            MOVE 1                     TO WK-C-VVAL-OPTION.
002750            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002760            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002770                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
002780                GO TO B299-WITHDRAW-LGY-EX
002790            END-IF.
002800 
002810            MOVE 2                      TO WK-C-VVAL-OPTION.
002820            MOVE WK-C-VLGY-SRC-WALLET   TO WK-C-VVAL-WALLET-ID.
002830            CALL "WALVAL" USING WK-C-VVAL-RECORD.
002840            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
002850                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
002860                GO TO B299-WITHDRAW-LGY-EX
002870            END-IF.
002880 
002890            MOVE WK-C-VLGY-SRC-WALLET   TO WK-C-VFND-WALLET-ID.
002900            MOVE ZERO                  TO WK-C-VFND-ACCT-NO.
002910            MOVE SPACES                TO WK-C-VFND-CPF.
002920            CALL "WALVFND" USING WK-C-VFND-RECORD.
002930            IF  WK-C-VFND-ERROR-CD NOT = SPACES
002940                MOVE WK-C-VFND-ERROR-CD TO WK-C-VLGY-ERROR-CD
002950                GO TO B299-WITHDRAW-LGY-EX
002960            END-IF.
002970 
002980            MOVE WK-C-VFND-WAL-ID       TO WK-C-VAUD-WALLET-ID.
002990            MOVE WK-C-VFND-WAL-USERID   TO WK-C-VAUD-USER-ID.
003000            MOVE "DEBIT"                TO WK-C-VAUD-OP-TYPE.
003010            MOVE WK-C-VFND-WAL-BAL      TO WK-C-VAUD-BAL-BEFORE.
003020            MOVE WK-C-TXN-ID            TO WK-C-VAUD-TXN-ID.
003030            MOVE 1                      TO WK-C-VAUD-OPTION.
003040            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
003050 
003060            MOVE 3                     TO WK-C-VVAL-OPTION.
003070            MOVE WK-C-VFND-WAL-ACTIVE  TO WK-C-VVAL-WALLET-ACTIVE.
003080            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-VVAL-USER-ACTIVE.
003090            CALL "WALVAL" USING WK-C-VVAL-RECORD.
003100            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
003110                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
003120                MOVE 3                 TO WK-C-VAUD-OPTION
003130                CALL "WALVAUD" USING WK-C-VAUD-RECORD
003140                GO TO B299-WITHDRAW-LGY-EX
003150            END-IF.
003160 
003170            MOVE 4                     TO WK-C-VVAL-OPTION.
003180            MOVE WK-C-VFND-WAL-BAL      TO WK-C-VVAL-BALANCE.
003190            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VVAL-AMOUNT.
003200            CALL "WALVAL" USING WK-C-VVAL-RECORD.
003210            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
003220                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
003230                MOVE 3                 TO WK-C-VAUD-OPTION
003240                CALL "WALVAUD" USING WK-C-VAUD-RECORD
003250                GO TO B299-WITHDRAW-LGY-EX
003260            END-IF.
003270 
003280            MOVE WK-C-VFND-WAL-ID       TO WK-C-VBAL-WALLET-ID.
003290            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VBAL-AMOUNT.
003300            MOVE 2                     TO WK-C-VBAL-OPTION.
003310            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
003320            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
003330                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
003340                MOVE 3                 TO WK-C-VAUD-OPTION
003350                CALL "WALVAUD" USING WK-C-VAUD-RECORD
003360                GO TO B299-WITHDRAW-LGY-EX
003370            END-IF.
003380 
003390            MOVE "WITHDRAWAL"           TO WK-C-VHST-TYPE.
003400            MOVE WK-C-VFND-WAL-ID       TO WK-C-VHST-SRC-WALLET.
003410            MOVE SPACES                 TO WK-C-VHST-TGT-WALLET.
003420            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VHST-AMOUNT.
003430            MOVE WK-C-VBAL-BAL-BEFORE   TO WK-C-VHST-BAL-BEFORE.
003440            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-VHST-BAL-AFTER.
003450            MOVE WK-C-VLGY-DESCRIPTION  TO WK-C-VHST-DESCRIPTION.
003460            MOVE WK-C-VLGY-CORR-ID      TO WK-C-VHST-CORR-ID.
003470            CALL "WALVHST" USING WK-C-VHST-RECORD.
003480 
003490            MOVE WK-C-VHST-TXH-ID       TO WK-C-VLGY-TXH-ID.
003500            MOVE WK-C-VBAL-BAL-BEFORE   TO WK-C-VLGY-BAL-BEFORE.
003510            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-VLGY-BAL-AFTER.
003520 
003530            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-VAUD-BAL-AFTER.
003540            MOVE 2                     TO WK-C-VAUD-OPTION.
003550            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
003560        B299-WITHDRAW-LGY-EX.
003570            EXIT.
003580 
003590*---------------------------------------------------------------*
003600* OPTION 3 - TRANSFER, INLINED. AUDIT IS A SEPARATE, ALWAYS-
003610* COMMITTED UNIT OF WORK, KEYED TO THE SOURCE WALLET ONLY, SAME
003620* AS THE WALVXFR STRATEGY PROGRAM.
003630*---------------------------------------------------------------*
003640        B300-TRANSFER-LGY.
003650*---------------------------------------------------------------*
003660            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VVAL-AMOUNT.
003670            MOVE 1                     TO WK-C-VVAL-OPTION.
003680            CALL "WALVAL" USING WK-C-VVAL-RECORD.
003690            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
003700                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
003710                GO TO B399-TRANSFER-LGY-EX
003720            END-IF.
003730 
003740            MOVE 2                      TO WK-C-VVAL-OPTION.
003750            MOVE WK-C-VLGY-SRC-WALLET   TO WK-C-VVAL-WALLET-ID.
003760            CALL "WALVAL" USING WK-C-VVAL-RECORD.
003770            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
003780                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
003790                GO TO B399-TRANSFER-LGY-EX
003800            END-IF.
003810 
003820            MOVE WK-C-VLGY-SRC-WALLET   TO WK-C-VFND-WALLET-ID.
003830            MOVE ZERO                  TO WK-C-VFND-ACCT-NO.
003840            MOVE SPACES                TO WK-C-VFND-CPF.
003850            CALL "WALVFND" USING WK-C-VFND-RECORD.
003860            IF  WK-C-VFND-ERROR-CD NOT = SPACES
003870                MOVE WK-C-VFND-ERROR-CD TO WK-C-VLGY-ERROR-CD
003880                GO TO B399-TRANSFER-LGY-EX
003890            END-IF.
003900 
003910            MOVE WK-C-VFND-WAL-ID       TO WK-C-SRC-WALLET-ID.
003920            MOVE WK-C-VFND-WAL-USERID   TO WK-C-SRC-USERID.
003930            MOVE WK-C-VFND-WAL-ACTIVE   TO WK-C-SRC-ACTIVE.
003940            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-SRC-USR-ACTIVE.
003950            MOVE WK-C-VFND-WAL-BAL      TO WK-C-SRC-BAL.
003960 
003970            MOVE WK-C-SRC-WALLET-ID     TO WK-C-VAUD-WALLET-ID.
003980            MOVE WK-C-SRC-USERID        TO WK-C-VAUD-USER-ID.
003990            MOVE "TRANSFER_OUT"         TO WK-C-VAUD-OP-TYPE.
004000            MOVE WK-C-SRC-BAL           TO WK-C-VAUD-BAL-BEFORE.
004010            MOVE WK-C-TXN-ID            TO WK-C-VAUD-TXN-ID.
004020            MOVE 1                      TO WK-C-VAUD-OPTION.
004030            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
004040 
004050            MOVE 2                      TO WK-C-VVAL-OPTION.
004060            MOVE WK-C-VLGY-TGT-WALLET   TO WK-C-VVAL-WALLET-ID.
004070            CALL "WALVAL" USING WK-C-VVAL-RECORD.
004080            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
004090                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004100                MOVE 3                 TO WK-C-VAUD-OPTION
004110                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004120                GO TO B399-TRANSFER-LGY-EX
004130            END-IF.
004140 
004150            MOVE WK-C-VLGY-TGT-WALLET   TO WK-C-VFND-WALLET-ID.
004160            MOVE WK-C-VLGY-TGT-ACCTNO   TO WK-C-VFND-ACCT-NO.
004170            MOVE WK-C-VLGY-TGT-CPF      TO WK-C-VFND-CPF.
004180            CALL "WALVFND" USING WK-C-VFND-RECORD.
004190            IF  WK-C-VFND-ERROR-CD NOT = SPACES
004200                MOVE WK-C-VFND-ERROR-CD TO WK-C-VLGY-ERROR-CD
004210                MOVE 3                 TO WK-C-VAUD-OPTION
004220                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004230                GO TO B399-TRANSFER-LGY-EX
004240            END-IF.
004250 
004260            MOVE WK-C-VFND-WAL-ID       TO WK-C-TGT-WALLET-ID.
004270            MOVE WK-C-VFND-WAL-USERID   TO WK-C-TGT-USERID.
004280            MOVE WK-C-VFND-WAL-ACTIVE   TO WK-C-TGT-ACTIVE.
004290            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-TGT-USR-ACTIVE.
004300            MOVE WK-C-VFND-WAL-BAL      TO WK-C-TGT-BAL.
004310 
004320            MOVE 5                     TO WK-C-VVAL-OPTION.
004330            MOVE WK-C-SRC-WALLET-ID     TO WK-C-VVAL-WALLET-ID.
004340            MOVE WK-C-TGT-WALLET-ID     TO WK-C-VVAL-TARGET-ID.
004350            CALL "WALVAL" USING WK-C-VVAL-RECORD.
004360            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
004370                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004380                MOVE 3                 TO WK-C-VAUD-OPTION
004390                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004400                GO TO B399-TRANSFER-LGY-EX
004410            END-IF.
004420 
004430            MOVE 3                     TO WK-C-VVAL-OPTION.
004440            MOVE WK-C-SRC-ACTIVE       TO WK-C-VVAL-WALLET-ACTIVE.
004450            MOVE WK-C-SRC-USR-ACTIVE    TO WK-C-VVAL-USER-ACTIVE.
004460            CALL "WALVAL" USING WK-C-VVAL-RECORD.
004470            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
004480                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004490                MOVE 3                 TO WK-C-VAUD-OPTION
004500                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004510                GO TO B399-TRANSFER-LGY-EX
004520            END-IF.
004530 
004540            MOVE 3                     TO WK-C-VVAL-OPTION.
004550            MOVE WK-C-TGT-ACTIVE       TO WK-C-VVAL-WALLET-ACTIVE.
004560            MOVE WK-C-TGT-USR-ACTIVE    TO WK-C-VVAL-USER-ACTIVE.
004570            CALL "WALVAL" USING WK-C-VVAL-RECORD.
004580            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
004590                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004600                MOVE 3                 TO WK-C-VAUD-OPTION
004610                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004620                GO TO B399-TRANSFER-LGY-EX
004630            END-IF.
004640 
004650            MOVE 4                     TO WK-C-VVAL-OPTION.
004660            MOVE WK-C-SRC-BAL           TO WK-C-VVAL-BALANCE.
004670            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VVAL-AMOUNT.
004680            CALL "WALVAL" USING WK-C-VVAL-RECORD.
004690            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
004700                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004710                MOVE 3                 TO WK-C-VAUD-OPTION
004720                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004730                GO TO B399-TRANSFER-LGY-EX
004740            END-IF.
004750 
004760            MOVE WK-C-SRC-WALLET-ID     TO WK-C-VBAL-WALLET-ID.
004770            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VBAL-AMOUNT.
004780            MOVE 2                     TO WK-C-VBAL-OPTION.
004790            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
004800            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
004810                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004820                MOVE 3                 TO WK-C-VAUD-OPTION
004830                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004840                GO TO B399-TRANSFER-LGY-EX
004850            END-IF.
004860            MOVE WK-C-VBAL-BAL-BEFORE   TO WK-C-VLGY-BAL-BEFORE.
004870            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-SRC-BAL.
004880 
004890            MOVE WK-C-TGT-WALLET-ID     TO WK-C-VBAL-WALLET-ID.
004900            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VBAL-AMOUNT.
004910            MOVE 1                     TO WK-C-VBAL-OPTION.
004920            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
004930            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
004940                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VLGY-ERROR-CD
004950                MOVE 3                 TO WK-C-VAUD-OPTION
004960                CALL "WALVAUD" USING WK-C-VAUD-RECORD
004970                GO TO B399-TRANSFER-LGY-EX
004980            END-IF.
004990            MOVE WK-C-VBAL-BAL-AFTER    TO WK-C-TGT-BAL.
005000 
005010            MOVE "TRANSFER_OUT"         TO WK-C-VHST-TYPE.
005020            MOVE WK-C-SRC-WALLET-ID     TO WK-C-VHST-SRC-WALLET.
005030            MOVE WK-C-TGT-WALLET-ID     TO WK-C-VHST-TGT-WALLET.
005040            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VHST-AMOUNT.
005050            MOVE WK-C-VLGY-BAL-BEFORE   TO WK-C-VHST-BAL-BEFORE.
005060            MOVE WK-C-SRC-BAL           TO WK-C-VHST-BAL-AFTER.
005070            MOVE WK-C-VLGY-DESCRIPTION  TO WK-C-VHST-DESCRIPTION.
005080            MOVE WK-C-VLGY-CORR-ID      TO WK-C-VHST-CORR-ID.
005090            CALL "WALVHST" USING WK-C-VHST-RECORD.
005100            MOVE WK-C-VHST-TXH-ID       TO WK-C-VLGY-TXH-ID.
005110            MOVE WK-C-SRC-BAL           TO WK-C-VLGY-BAL-AFTER.
005120 
005130            MOVE "TRANSFER_IN"          TO WK-C-VHST-TYPE.
005140            MOVE WK-C-SRC-WALLET-ID     TO WK-C-VHST-SRC-WALLET.
005150            MOVE WK-C-TGT-WALLET-ID     TO WK-C-VHST-TGT-WALLET.
005160            MOVE WK-C-VLGY-AMOUNT       TO WK-C-VHST-AMOUNT.
005170            COMPUTE WK-C-VHST-BAL-BEFORE = WK-C-TGT-BAL
005180                                          - WK-C-VLGY-AMOUNT.
005190            MOVE WK-C-TGT-BAL           TO WK-C-VHST-BAL-AFTER.
005200            MOVE WK-C-VLGY-DESCRIPTION  TO WK-C-VHST-DESCRIPTION.
005210            MOVE WK-C-VLGY-CORR-ID      TO WK-C-VHST-CORR-ID.
005220            CALL "WALVHST" USING WK-C-VHST-RECORD.
005230 
005240            MOVE WK-C-SRC-BAL           TO WK-C-VAUD-BAL-AFTER.
005250            MOVE 2                     TO WK-C-VAUD-OPTION.
005260            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
005270        B399-TRANSFER-LGY-EX.
005280            EXIT.
005290 
005300*---------------------------------------------------------------*
005310        C000-BUILD-TIMESTAMP.
005320*---------------------------------------------------------------*
005330            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
005340            ACCEPT WK-C-ISO-TIME FROM TIME.
005350        C099-BUILD-TIMESTAMP-EX.
005360            EXIT.
005370 
005380*---------------------------------------------------------------*
005390* BUILDS THIS PROGRAM'S OWN SURROGATE TRANSACTION ID FOR THE
005400* AUDIT TRAIL, INDEPENDENT OF WALVHST'S OWN HISTORY-ROW ID.
005410*---------------------------------------------------------------*
005420        D000-BUILD-TXN-ID.
005430*---------------------------------------------------------------*
005440            ADD 1 TO WK-N-KEY-SEQ.
005450            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
005460            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
005470                   WK-C-KEY-SEQ-ED "00000000"
005480                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
005490            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
005500                   WK-C-KEY-D4 "-" WK-C-KEY-D5
005510                DELIMITED BY SIZE INTO WK-C-TXN-ID.
005520        D099-BUILD-TXN-ID-EX.
005530            EXIT.
005540 
005550******************************************************************
005560*************** END OF PROGRAM SOURCE - WALVLGY ******************
005570******************************************************************
005580 

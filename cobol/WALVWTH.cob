000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVWTH.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: WITHDRAW STRATEGY - DEBITS ONE WALLET.
000200*  VALIDATE, FIND SOURCE, CHECK SUFFICIENT BALANCE, DEBIT, WRITE
000210*  ONE HISTORY ROW. AUDITS THE ATTEMPT INDEPENDENTLY OF WHETHER
000220*  THE LEDGER WRITE SUCCEEDS.
000230*================================================================*
000240* HISTORY OF MODIFICATION:
000250*================================================================*
000260* WAL005 - RREYES  - 14/03/1989 - INITIAL VERSION
000270*-----------------------------------------------------------------
000280* WAL043 - DTANG   - 14/12/1992 - ADD TRANSACTION-AUDIT CALLS
000290*                (START/SUCCESSFUL/FAILED), INDEPENDENT OF THE
000300*                LEDGER WRITE'S OWN OUTCOME
000310*-----------------------------------------------------------------
000320* WAL061 - DTANG   - 09/08/1993 - REJECT WAL0154 WHEN THE
000330*                WITHDRAWAL AMOUNT EXCEEDS THE AVAILABLE BALANCE
000340*                (OPTION 4 OF WALVAL)
000350*-----------------------------------------------------------------
000360* Y2K023 - DTANG   - 23/10/1998 - Y2K REVIEW - NO CENTURY-
000370*                SENSITIVE FIELDS OWNED BY THIS PROGRAM
000380*================================================================*
000390        ENVIRONMENT DIVISION.
000400*********************
000410        CONFIGURATION SECTION.
000420        SOURCE-COMPUTER.  IBM-AS400.
000430        OBJECT-COMPUTER.  IBM-AS400.
000440        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000450                          UPSI-0 IS UPSI-SWITCH-0
000460                            ON  STATUS IS U0-ON
000470                            OFF STATUS IS U0-OFF.
000480 
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510 
000520        DATA DIVISION.
000530        FILE SECTION.
000540*************************
000550        WORKING-STORAGE SECTION.
000560*************************
000570        01  FILLER                  PIC X(24) VALUE
000580            "** PROGRAM WALVWTH  **".
000590 
000600* ------------------ PROGRAM WORKING STORAGE -------------------*
000610        01  WK-C-COMMON.
000620            COPY WALCMWS.
000630 
000640        01  WK-C-STAMP-AREA.
000650            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000660            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000670                10  WK-C-ISO-CC     PIC 9(02).
000680                10  WK-C-ISO-YY     PIC 9(02).
000690                10  WK-C-ISO-MM     PIC 9(02).
000700                10  WK-C-ISO-DD     PIC 9(02).
000710            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000720            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000730                10  WK-C-ISO-HH     PIC 9(02).
000740                10  WK-C-ISO-MN     PIC 9(02).
000750                10  WK-C-ISO-SS     PIC 9(02).
000760 
000770        01  WK-C-KEY-AREA.
000780            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
000790            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
000800            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
000810            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
000820                10  WK-C-KEY-D1     PIC X(08).
000830                10  WK-C-KEY-D2     PIC X(04).
000840                10  WK-C-KEY-D3     PIC X(04).
000850                10  WK-C-KEY-D4     PIC X(04).
000860                10  WK-C-KEY-D5     PIC X(12).
000870            05  WK-C-TXN-ID         PIC X(36) VALUE SPACES.
000880 
000890        01  WK-C-VVAL-AREA.
000900            COPY WVAL.
000910        01  WK-C-VFND-AREA.
000920            COPY WFND.
000930        01  WK-C-VBAL-AREA.
000940            COPY WBAL.
000950        01  WK-C-VHST-AREA.
000960            COPY WHST.
000970        01  WK-C-VAUD-AREA.
000980            COPY WAUD.
000990 
001000****************
001010        LINKAGE SECTION.
001020****************
001030        COPY WWTH.
001040 
001050        EJECT
001060*****************************************
001070        PROCEDURE DIVISION USING WK-C-VWTH-RECORD.
001080*****************************************
001090        MAIN-MODULE.
001100            PERFORM C000-BUILD-TIMESTAMP
001110               THRU C099-BUILD-TIMESTAMP-EX.
001120            PERFORM D000-BUILD-TXN-ID
001130               THRU D099-BUILD-TXN-ID-EX.
001140            PERFORM A000-PROCESS-WITHDRAWAL
001150               THRU A099-PROCESS-WITHDRAWAL-EX.
001160            EXIT PROGRAM.
001170 
001180*---------------------------------------------------------------*
001190        C000-BUILD-TIMESTAMP.
001200*---------------------------------------------------------------*
001210            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001220            ACCEPT WK-C-ISO-TIME FROM TIME.
001230        C099-BUILD-TIMESTAMP-EX.
001240            EXIT.
001250 
001260*---------------------------------------------------------------*
001270        D000-BUILD-TXN-ID.
001280*---------------------------------------------------------------*
001290            ADD 1 TO WK-N-KEY-SEQ.
001300            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
001310            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
001320                   WK-C-KEY-SEQ-ED "00000000"
001330                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
001340            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
001350                   WK-C-KEY-D4 "-" WK-C-KEY-D5
001360                DELIMITED BY SIZE INTO WK-C-TXN-ID.
001370        D099-BUILD-TXN-ID-EX.
001380            EXIT.
001390 
001400*---------------------------------------------------------------*
001410        A000-PROCESS-WITHDRAWAL.
001420*---------------------------------------------------------------*
001430            MOVE SPACES TO WK-C-VWTH-ERROR-CD.
001440 
001450            MOVE 1                  TO WK-C-VVAL-OPTION.
001460            MOVE WK-C-VWTH-AMOUNT   TO WK-C-VVAL-AMOUNT.
001470            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001480            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001490                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VWTH-ERROR-CD
001500                GO TO A099-PROCESS-WITHDRAWAL-EX
001510            END-IF.
001520 
001530            MOVE 2                   TO WK-C-VVAL-OPTION.
001540            MOVE WK-C-VWTH-SRC-WALLET TO WK-C-VVAL-WALLET-ID.
001550            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001560            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001570                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VWTH-ERROR-CD
001580                GO TO A099-PROCESS-WITHDRAWAL-EX
001590            END-IF.
001600 
001610            MOVE WK-C-VWTH-SRC-WALLET TO WK-C-VFND-WALLET-ID.
001620            MOVE ZERO                 TO WK-C-VFND-ACCT-NO.
001630            MOVE SPACES                TO WK-C-VFND-CPF.
001640            CALL "WALVFND" USING WK-C-VFND-RECORD.
001650            IF  WK-C-VFND-ERROR-CD NOT = SPACES
001660                MOVE WK-C-VFND-ERROR-CD TO WK-C-VWTH-ERROR-CD
001670                GO TO A099-PROCESS-WITHDRAWAL-EX
001680            END-IF.
001690 
001700            PERFORM E000-AUDIT-START
001710               THRU E099-AUDIT-START-EX.
001720 
001730            MOVE 3                      TO WK-C-VVAL-OPTION.
001740            MOVE WK-C-VFND-WAL-ACTIVE  TO WK-C-VVAL-WALLET-ACTIVE.
001750            MOVE WK-C-VFND-USR-ACTIVE   TO WK-C-VVAL-USER-ACTIVE.
001760            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001770            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001780                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VWTH-ERROR-CD
001790                PERFORM F000-AUDIT-FAILED
001800                   THRU F099-AUDIT-FAILED-EX
001810                GO TO A099-PROCESS-WITHDRAWAL-EX
001820            END-IF.
001830 
001840            MOVE 4                      TO WK-C-VVAL-OPTION.
001850            MOVE WK-C-VFND-WAL-BAL      TO WK-C-VVAL-BALANCE.
001860            MOVE WK-C-VWTH-AMOUNT       TO WK-C-VVAL-AMOUNT.
001870            CALL "WALVAL" USING WK-C-VVAL-RECORD.
001880            IF  WK-C-VVAL-ERROR-CD NOT = SPACES
001890                MOVE WK-C-VVAL-ERROR-CD TO WK-C-VWTH-ERROR-CD
001900                PERFORM F000-AUDIT-FAILED
001910                   THRU F099-AUDIT-FAILED-EX
001920                GO TO A099-PROCESS-WITHDRAWAL-EX
001930            END-IF.
001940 
001950            MOVE 2                       TO WK-C-VBAL-OPTION.
001960            MOVE WK-C-VWTH-SRC-WALLET    TO WK-C-VBAL-WALLET-ID.
001970            MOVE WK-C-VWTH-AMOUNT        TO WK-C-VBAL-AMOUNT.
001980            CALL "WALVBAL" USING WK-C-VBAL-RECORD.
001990            IF  WK-C-VBAL-ERROR-CD NOT = SPACES
002000                MOVE WK-C-VBAL-ERROR-CD TO WK-C-VWTH-ERROR-CD
002010                PERFORM F000-AUDIT-FAILED
002020                   THRU F099-AUDIT-FAILED-EX
002030                GO TO A099-PROCESS-WITHDRAWAL-EX
002040            END-IF.
002050 
002060            MOVE "WITHDRAWAL"            TO WK-C-VHST-TYPE.
002070            MOVE WK-C-VWTH-AMOUNT         TO WK-C-VHST-AMOUNT.
002080            MOVE WK-C-VWTH-SRC-WALLET     TO WK-C-VHST-SRC-WALLET.
002090            MOVE SPACES                   TO WK-C-VHST-TGT-WALLET.
002100            MOVE WK-C-VWTH-DESCRIPTION   TO WK-C-VHST-DESCRIPTION.
002110            MOVE WK-C-VBAL-BAL-BEFORE     TO WK-C-VHST-BAL-BEFORE.
002120            MOVE WK-C-VBAL-BAL-AFTER      TO WK-C-VHST-BAL-AFTER.
002130            MOVE WK-C-VWTH-CORR-ID        TO WK-C-VHST-CORR-ID.
002140            CALL "WALVHST" USING WK-C-VHST-RECORD.
002150 
002160            MOVE WK-C-VBAL-BAL-BEFORE     TO WK-C-VWTH-BAL-BEFORE.
002170            MOVE WK-C-VBAL-BAL-AFTER      TO WK-C-VWTH-BAL-AFTER.
002180            MOVE WK-C-VHST-TXH-ID         TO WK-C-VWTH-TXH-ID.
002190            MOVE WK-C-VHST-ERROR-CD       TO WK-C-VWTH-ERROR-CD.
002200 
002210            PERFORM G000-AUDIT-SUCCESSFUL
002220               THRU G099-AUDIT-SUCCESSFUL-EX.
002230        A099-PROCESS-WITHDRAWAL-EX.
002240            EXIT.
002250 
002260*---------------------------------------------------------------*
002270* AUDIT IS A SEPARATE, ALWAYS-COMMITTED UNIT OF WORK - AN AUDIT
002280* WRITE FAILURE IS IGNORED HERE, NOT PROPAGATED TO WK-C-VWTH-
002290* ERROR-CD (AUDIT INDEPENDENCE RULE, SEE WALVAUD WAL052).
002300*---------------------------------------------------------------*
002310        E000-AUDIT-START.
002320*---------------------------------------------------------------*
002330            MOVE 1                      TO WK-C-VAUD-OPTION.
002340            MOVE WK-C-TXN-ID            TO WK-C-VAUD-TXN-ID.
002350            MOVE WK-C-VWTH-SRC-WALLET   TO WK-C-VAUD-WALLET-ID.
002360            MOVE WK-C-VFND-WAL-USERID   TO WK-C-VAUD-USER-ID.
002370            MOVE "DEBIT"                TO WK-C-VAUD-OP-TYPE.
002380            MOVE WK-C-VWTH-AMOUNT       TO WK-C-VAUD-AMOUNT.
002390            MOVE WK-C-VFND-WAL-BAL      TO WK-C-VAUD-BAL-BEFORE.
002400            MOVE WK-C-CREATED-BY        TO WK-C-VAUD-CREATED-BY.
002410            MOVE WK-C-VWTH-CORR-ID      TO WK-C-VAUD-CORR-ID.
002420            MOVE WK-C-VWTH-DESCRIPTION  TO WK-C-VAUD-DESCRIPTION.
002430            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002440        E099-AUDIT-START-EX.
002450            EXIT.
002460 
002470*---------------------------------------------------------------*
002480        F000-AUDIT-FAILED.
002490*---------------------------------------------------------------*
002500            MOVE 3                      TO WK-C-VAUD-OPTION.
002510            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002520        F099-AUDIT-FAILED-EX.
002530            EXIT.
002540 
002550*---------------------------------------------------------------*
002560        G000-AUDIT-SUCCESSFUL.
002570*---------------------------------------------------------------*
002580            MOVE 2                      TO WK-C-VAUD-OPTION.
002590            MOVE WK-C-VBAL-BAL-AFTER     TO WK-C-VAUD-BAL-AFTER.
002600            CALL "WALVAUD" USING WK-C-VAUD-RECORD.
002610        G099-AUDIT-SUCCESSFUL-EX.
002620            EXIT.
002630 
002640******************************************************************
002650*************** END OF PROGRAM SOURCE - WALVWTH ******************
002660******************************************************************
002670 

000100* WXFR.cpybk
000110* LINKAGE AREA FOR "WALVXFR" - TRANSFER STRATEGY.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL006 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170* WAL031 - DTANG   - 19/06/1992 - ADD TGT-ACCTNO/TGT-CPF FOR
000180*                     TARGET-RESOLUTION PRIORITY RULE
000190*---------------------------------------------------------------*
000200     01  WK-C-VXFR-RECORD.
000210         05  WK-C-VXFR-INPUT.
000220             10  WK-C-VXFR-SRC-WALLET     PIC X(36).
000230             10  WK-C-VXFR-TGT-WALLET     PIC X(36).
000240             10  WK-C-VXFR-TGT-ACCTNO     PIC 9(12).
000250             10  WK-C-VXFR-TGT-CPF        PIC X(14).
000260             10  WK-C-VXFR-AMOUNT         PIC S9(13)V99 COMP-3.
000270             10  WK-C-VXFR-DESCRIPTION    PIC X(500).
000280             10  WK-C-VXFR-CORR-ID        PIC X(100).
000290         05  WK-C-VXFR-OUTPUT.
000300             10  WK-C-VXFR-ERROR-CD       PIC X(07).
000310             10  WK-C-VXFR-TXH-OUT-ID     PIC X(36).
000320             10  WK-C-VXFR-TXH-IN-ID      PIC X(36).
000330             10  WK-C-VXFR-SRC-BAL-BEF    PIC S9(13)V99 COMP-3.
000340             10  WK-C-VXFR-SRC-BAL-AFT    PIC S9(13)V99 COMP-3.
000350             10  WK-C-VXFR-TGT-BAL-BEF    PIC S9(13)V99 COMP-3.
000360             10  WK-C-VXFR-TGT-BAL-AFT    PIC S9(13)V99 COMP-3.
000370             10  WK-C-VXFR-TGT-RESOLVED   PIC X(36).
000380 

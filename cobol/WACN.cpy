000100* WACN.cpybk
000110* LINKAGE AREA FOR "WALXACN" - ACCOUNT NUMBER ASSIGNMENT ROUTINE.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL011 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170* WAL059 - DTANG   - 16/11/1993 - ERROR-CD 'WAL059' WHEN USER
000180*                     ALREADY OWNS AN ACTIVE WALLET
000190*---------------------------------------------------------------*
000200     01  WK-C-VACN-RECORD.
000210         05  WK-C-VACN-INPUT.
000220             10  WK-C-VACN-USER-ID        PIC 9(09).
000230         05  WK-C-VACN-OUTPUT.
000240             10  WK-C-VACN-ERROR-CD       PIC X(07).
000250             10  WK-C-VACN-ACCT-NO        PIC 9(12).
000260             10  WK-C-VACN-WALLET-ID      PIC X(36).
000270 

000100* WLGY.cpybk
000110* LINKAGE AREA FOR "WALVLGY" - WALLET SERVICE LEGACY ENTRY POINT.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL010 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170* WAL048 - DTANG   - 11/01/1993 - COLLAPSE DEP/WTH/XFR PARMS INTO
000180*                     ONE LINKAGE AREA FOR BULK CONVERSION RUNS
000190*---------------------------------------------------------------*
000200     01  WK-C-VLGY-RECORD.
000210         05  WK-C-VLGY-INPUT.
000220             10  WK-C-VLGY-OPTION         PIC 9(01).
000230*                 1 = DEPOSIT   2 = WITHDRAW   3 = TRANSFER
000240             10  WK-C-VLGY-SRC-WALLET     PIC X(36).
000250             10  WK-C-VLGY-TGT-WALLET     PIC X(36).
000260             10  WK-C-VLGY-TGT-ACCTNO     PIC 9(12).
000270             10  WK-C-VLGY-TGT-CPF        PIC X(14).
000280             10  WK-C-VLGY-AMOUNT         PIC S9(13)V99 COMP-3.
000290             10  WK-C-VLGY-DESCRIPTION    PIC X(500).
000300             10  WK-C-VLGY-CORR-ID        PIC X(100).
000310         05  WK-C-VLGY-OUTPUT.
000320             10  WK-C-VLGY-ERROR-CD       PIC X(07).
000330             10  WK-C-VLGY-TXH-ID         PIC X(36).
000340             10  WK-C-VLGY-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000350             10  WK-C-VLGY-BAL-AFTER      PIC S9(13)V99 COMP-3.
000360 

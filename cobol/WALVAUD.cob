000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVAUD.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: TRANSACTION AUDIT SERVICE - WRITES UP TO
000200*  THREE AUDIT EVENTS OVER A MOVEMENT'S LIFE (START/SUCCESSFUL/
000210*  FAILED), EACH ITS OWN UNIT OF WORK, COMPLETELY INDEPENDENT OF
000220*  THE LEDGER WRITE. AN AUDIT-WRITE FAILURE RETURNS WK-C-VAUD-
000230*  ERROR-CD AND MUST NEVER STOP THE CALLING LEDGER ROUTINE.
000240*
000250* OPTION 1 = START       STATUS=INITIATED,  BAL-AFTER=BAL-BEFORE
000260* OPTION 2=SUCCESSFUL  STATUS=COMPLETED, FINAL BALANCES SUPPLIED
000270* OPTION 3 = FAILED       STATUS=FAILED,     BAL-AFTER=BAL-BEFORE
000280*================================================================*
000290* HISTORY OF MODIFICATION:
000300*================================================================*
000310* WAL009 - RREYES  - 14/03/1989 - INITIAL VERSION
000320*-----------------------------------------------------------------
000330* WAL052 - DTANG   - 30/09/1993 - AUDIT WRITE FAILURE MUST NOT
000340*                    ABORT CALLER - RETURN WK-C-VAUD-ERROR-CD, LET
000350*                    CALLER CONTINUE (AUDIT INDEPENDENCE RULE)
000360*-----------------------------------------------------------------
000370* WAL053 - DTANG   - 04/10/1993 - ADD B000-VALIDATE-AUDIT-FIELDS -
000380*                     TXN-ID/WALLET-ID/USER-ID/OP-TYPE/AMOUNT/BAL-
000390*                     BEFORE/STATUS ALL REQUIRED, AMOUNT AND BAL-
000400*                     BEFORE MUST NOT BE NEGATIVE
000410*-----------------------------------------------------------------
000420* Y2K018 - DTANG   - 02/11/1998 - Y2K REVIEW - WALTXAF-CREATED-AT
000430*                CONFIRMED CENTURY-SAFE (26-BYTE ISO-8601 TEXT)
000440*================================================================*
000450        ENVIRONMENT DIVISION.
000460*********************
000470        CONFIGURATION SECTION.
000480        SOURCE-COMPUTER.  IBM-AS400.
000490        OBJECT-COMPUTER.  IBM-AS400.
000500        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000510                          UPSI-0 IS UPSI-SWITCH-0
000520                            ON  STATUS IS U0-ON
000530                            OFF STATUS IS U0-OFF.
000540 
000550        INPUT-OUTPUT SECTION.
000560        FILE-CONTROL.
000570            SELECT WALTXAF ASSIGN TO DATABASE-WALTXAF
000580                   ORGANIZATION      IS SEQUENTIAL
000590                   ACCESS MODE       IS SEQUENTIAL
000600                   FILE STATUS       IS WK-C-FILE-STATUS.
000610 
000620        DATA DIVISION.
000630        FILE SECTION.
000640        FD  WALTXAF
000650            LABEL RECORDS ARE OMITTED
000660            DATA RECORD IS WK-C-WALTXAF.
000670        01  WK-C-WALTXAF.
000680            COPY WALTXAF.
000690 
000700*************************
000710        WORKING-STORAGE SECTION.
000720*************************
000730        01  FILLER                  PIC X(24) VALUE
000740            "** PROGRAM WALVAUD  **".
000750 
000760* ------------------ PROGRAM WORKING STORAGE -------------------*
000770        01  WK-C-COMMON.
000780            COPY WALCMWS.
000790 
000800        01  WK-C-STAMP-AREA.
000810            05  WK-C-ISO-DATE       PIC 9(08) VALUE ZERO.
000820            05  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
000830                10  WK-C-ISO-CC     PIC 9(02).
000840                10  WK-C-ISO-YY     PIC 9(02).
000850                10  WK-C-ISO-MM     PIC 9(02).
000860                10  WK-C-ISO-DD     PIC 9(02).
000870            05  WK-C-ISO-TIME       PIC 9(06) VALUE ZERO.
000880            05  WK-C-ISO-TIME-R REDEFINES WK-C-ISO-TIME.
000890                10  WK-C-ISO-HH     PIC 9(02).
000900                10  WK-C-ISO-MN     PIC 9(02).
000910                10  WK-C-ISO-SS     PIC 9(02).
000920            05  WK-C-ISO-STAMP      PIC X(26) VALUE SPACES.
000930            05  WK-C-STAMP-FILLER   PIC X(02) VALUE SPACES.
000940 
000950        01  WK-C-KEY-AREA.
000960            05  WK-N-KEY-SEQ        PIC 9(04) COMP VALUE ZERO.
000970            05  WK-C-KEY-SEQ-ED     PIC 9(04) VALUE ZERO.
000980            05  WK-C-KEY-DIGITS     PIC X(32) VALUE ZEROS.
000990            05  WK-C-KEY-DIGITS-R REDEFINES WK-C-KEY-DIGITS.
001000                10  WK-C-KEY-D1     PIC X(08).
001010                10  WK-C-KEY-D2     PIC X(04).
001020                10  WK-C-KEY-D3     PIC X(04).
001030                10  WK-C-KEY-D4     PIC X(04).
001040                10  WK-C-KEY-D5     PIC X(12).
001050            05  WK-C-SURROGATE-KEY  PIC X(36) VALUE SPACES.
001060 
001070****************
001080        LINKAGE SECTION.
001090****************
001100        COPY WAUD.
001110 
001120        EJECT
001130*****************************************
001140        PROCEDURE DIVISION USING WK-C-VAUD-RECORD.
001150*****************************************
001160        MAIN-MODULE.
001170            PERFORM C000-BUILD-TIMESTAMP
001180               THRU C099-BUILD-TIMESTAMP-EX.
001190            PERFORM D000-BUILD-SURROGATE-KEY
001200               THRU D099-BUILD-SURROGATE-KEY-EX.
001210            PERFORM B000-VALIDATE-AUDIT-FIELDS
001220               THRU B099-VALIDATE-AUDIT-FIELDS-EX.
001230            IF  WK-C-VAUD-ERROR-CD = SPACES
001240                PERFORM A000-PROCESS-CALLED-ROUTINE
001250                   THRU A099-PROCESS-CALLED-ROUTINE-EX
001260            END-IF.
001270            EXIT PROGRAM.
001280 
001290*---------------------------------------------------------------*
001300        C000-BUILD-TIMESTAMP.
001310*---------------------------------------------------------------*
001320            ACCEPT WK-C-ISO-DATE FROM DATE YYYYMMDD.
001330            ACCEPT WK-C-ISO-TIME FROM TIME.
001340            STRING WK-C-ISO-CC WK-C-ISO-YY "-" WK-C-ISO-MM "-"
001350                   WK-C-ISO-DD "T" WK-C-ISO-HH ":" WK-C-ISO-MN ":"
001360                   WK-C-ISO-SS ".000000"
001370                DELIMITED BY SIZE INTO WK-C-ISO-STAMP.
001380        C099-BUILD-TIMESTAMP-EX.
001390            EXIT.
001400 
001410*---------------------------------------------------------------*
001420* SURROGATE KEY - DATE/TIME/SEQUENCE, DASH-GROUPED 8-4-4-4-12 TO
001430* FIT THE 36-BYTE UUID-SHAPED COLUMN THE WEB TIER EXPECTS.
001440*---------------------------------------------------------------*
001450        D000-BUILD-SURROGATE-KEY.
001460*---------------------------------------------------------------*
001470            ADD 1 TO WK-N-KEY-SEQ.
001480            MOVE WK-N-KEY-SEQ TO WK-C-KEY-SEQ-ED.
001490            STRING WK-C-ISO-DATE WK-C-ISO-TIME WK-C-TS-MICRO
001500                   WK-C-KEY-SEQ-ED "00000000"
001510                DELIMITED BY SIZE INTO WK-C-KEY-DIGITS.
001520            STRING WK-C-KEY-D1 "-" WK-C-KEY-D2 "-" WK-C-KEY-D3 "-"
001530                   WK-C-KEY-D4 "-" WK-C-KEY-D5
001540                DELIMITED BY SIZE INTO WK-C-SURROGATE-KEY.
001550        D099-BUILD-SURROGATE-KEY-EX.
001560            EXIT.
001570 
001580*---------------------------------------------------------------*
001590* BUSINESS RULE 9 (PART) - REQUIRED AUDIT FIELDS MUST ALL BE
001600* PRESENT, AMOUNT AND BALANCE-BEFORE MAY NOT BE NEGATIVE.
001610*---------------------------------------------------------------*
001620        B000-VALIDATE-AUDIT-FIELDS.
001630*---------------------------------------------------------------*
001640            MOVE SPACES TO WK-C-VAUD-ERROR-CD.
001650            IF  WK-C-VAUD-TXN-ID = SPACES
001660                OR WK-C-VAUD-WALLET-ID = SPACES
001670                OR WK-C-VAUD-USER-ID = ZERO
001680                OR WK-C-VAUD-OP-TYPE = SPACES
001690                MOVE "WAL0131" TO WK-C-VAUD-ERROR-CD
001700                GO TO B099-VALIDATE-AUDIT-FIELDS-EX
001710            END-IF.
001720            IF  WK-C-VAUD-AMOUNT < ZERO
001730                OR WK-C-VAUD-BAL-BEFORE < ZERO
001740                MOVE "WAL0132" TO WK-C-VAUD-ERROR-CD
001750            END-IF.
001760        B099-VALIDATE-AUDIT-FIELDS-EX.
001770            EXIT.
001780 
001790*---------------------------------------------------------------*
001800        A000-PROCESS-CALLED-ROUTINE.
001810*---------------------------------------------------------------*
001820            OPEN EXTEND WALTXAF.
001830            IF  NOT WK-C-SUCCESSFUL
001840                DISPLAY "WALVAUD - OPEN FILE ERROR - WALTXAF"
001850                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001860                MOVE "WAL0133" TO WK-C-VAUD-ERROR-CD
001870                GO TO A099-PROCESS-CALLED-ROUTINE-EX
001880            END-IF.
001890 
001900            MOVE SPACES               TO WK-C-WALTXAF.
001910            MOVE WK-C-SURROGATE-KEY   TO WALTXAF-ID.
001920            MOVE WK-C-VAUD-TXN-ID     TO WALTXAF-TXN-ID.
001930            MOVE WK-C-VAUD-WALLET-ID  TO WALTXAF-WALLET-ID.
001940            MOVE WK-C-VAUD-USER-ID    TO WALTXAF-USER-ID.
001950            MOVE WK-C-VAUD-OP-TYPE    TO WALTXAF-OP-TYPE.
001960            MOVE WK-C-VAUD-AMOUNT     TO WALTXAF-AMOUNT.
001970            MOVE WK-C-VAUD-BAL-BEFORE TO WALTXAF-BAL-BEFORE.
001980            MOVE WK-C-VAUD-CREATED-BY TO WALTXAF-CREATED-BY.
001990            MOVE WK-C-VAUD-CORR-ID    TO WALTXAF-CORR-ID.
002000            MOVE WK-C-VAUD-DESCRIPTION TO WALTXAF-DESCRIPTION.
002010            MOVE WK-C-ISO-STAMP       TO WALTXAF-CREATED-AT.
002020 
002030            EVALUATE WK-C-VAUD-OPTION
002040               WHEN 1
002050                  MOVE "INITIATED"      TO WALTXAF-STATUS
002060                  MOVE WK-C-VAUD-BAL-BEFORE TO WALTXAF-BAL-AFTER
002070               WHEN 2
002080                  MOVE "COMPLETED"      TO WALTXAF-STATUS
002090                  MOVE WK-C-VAUD-BAL-AFTER TO WALTXAF-BAL-AFTER
002100               WHEN 3
002110                  MOVE "FAILED"         TO WALTXAF-STATUS
002120                  MOVE WK-C-VAUD-BAL-BEFORE TO WALTXAF-BAL-AFTER
002130               WHEN OTHER
002140                  MOVE "WAL0139" TO WK-C-VAUD-ERROR-CD
002150                  CLOSE WALTXAF
002160                  GO TO A099-PROCESS-CALLED-ROUTINE-EX
002170            END-EVALUATE.
002180 
002190            WRITE WK-C-WALTXAF.
002200            IF  NOT WK-C-SUCCESSFUL
002210                DISPLAY "WALVAUD - WRITE ERROR - WALTXAF"
002220                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002230                MOVE "WAL0134" TO WK-C-VAUD-ERROR-CD
002240            ELSE
002250                MOVE WK-C-SURROGATE-KEY TO WK-C-VAUD-TXA-ID
002260            END-IF.
002270 
002280            CLOSE WALTXAF.
002290        A099-PROCESS-CALLED-ROUTINE-EX.
002300            EXIT.
002310 
002320******************************************************************
002330*************** END OF PROGRAM SOURCE - WALVAUD ******************
002340******************************************************************
002350 

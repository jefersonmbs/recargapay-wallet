000100* WALTXHF.cpybk
000110* TRANSACTION-HISTORY LEDGER RECORD - APPEND-ONLY, 700 BYTES.
000120     05  WALTXHF-RECORD              PIC X(700).
000130* I-O FORMAT: WALTXHFR  FROM FILE WALTXHF  OF LIBRARY WALLIB
000140*
000150     05  WALTXHFR  REDEFINES WALTXHF-RECORD.
000160     06  WALTXHF-ID                  PIC X(36).
000170*                        TRANSACTION-HISTORY UUID, SURROGATE KEY
000180     06  WALTXHF-TYPE                PIC X(12).
000190         88  WALTXHF-IS-DEPOSIT               VALUE "DEPOSIT".
000200         88  WALTXHF-IS-WITHDRAWAL            VALUE "WITHDRAWAL".
000210         88  WALTXHF-IS-XFER-OUT            VALUE "TRANSFER_OUT".
000220         88  WALTXHF-IS-XFER-IN             VALUE "TRANSFER_IN".
000230*                   DEPOSIT/WITHDRAWAL/TRANSFER_OUT/TRANSFER_IN
000240     06  WALTXHF-AMOUNT               PIC S9(13)V99 COMP-3.
000250*                        MOVEMENT AMOUNT, > 0
000260     06  WALTXHF-SRC-WALLET          PIC X(36).
000270*                        SOURCE WALLET UUID, BLANK IF NONE
000280     06  WALTXHF-TGT-WALLET          PIC X(36).
000290*                        TARGET WALLET UUID, BLANK IF NONE
000300     06  WALTXHF-DESCRIPTION         PIC X(500).
000310*                        FREE-TEXT DESCRIPTION, OPTIONAL
000320     06  WALTXHF-BAL-BEFORE          PIC S9(13)V99 COMP-3.
000330*                        BALANCE OF AFFECTED WALLET BEFORE
000340     06  WALTXHF-BAL-AFTER           PIC S9(13)V99 COMP-3.
000350*                        BALANCE OF AFFECTED WALLET AFTER
000360     06  WALTXHF-STATUS              PIC X(10).
000370         88  WALTXHF-ST-PENDING               VALUE "PENDING".
000380         88  WALTXHF-ST-COMPLETED             VALUE "COMPLETED".
000390         88  WALTXHF-ST-FAILED                VALUE "FAILED".
000400         88  WALTXHF-ST-CANCELLED             VALUE "CANCELLED".
000410*                        PENDING/COMPLETED/FAILED/CANCELLED
000420     06  WALTXHF-CREATED-AT          PIC X(26).
000430*                        CREATION TIMESTAMP, ISO-8601 TEXT
000440     06  WALTXHF-FILLER              PIC X(20).                     WAL071
000450*                        PAD TO RECORD WIDTH
000460 

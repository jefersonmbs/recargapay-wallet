000100* WDEP.cpybk
000110* LINKAGE AREA FOR "WALVDEP" - DEPOSIT STRATEGY.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL004 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170     01  WK-C-VDEP-RECORD.
000180         05  WK-C-VDEP-INPUT.
000190             10  WK-C-VDEP-TGT-WALLET     PIC X(36).
000200             10  WK-C-VDEP-AMOUNT         PIC S9(13)V99 COMP-3.
000210             10  WK-C-VDEP-DESCRIPTION    PIC X(500).
000220             10  WK-C-VDEP-CORR-ID        PIC X(100).
000230         05  WK-C-VDEP-OUTPUT.
000240             10  WK-C-VDEP-ERROR-CD       PIC X(07).
000250             10  WK-C-VDEP-TXH-ID         PIC X(36).
000260             10  WK-C-VDEP-BAL-BEFORE     PIC S9(13)V99 COMP-3.
000270             10  WK-C-VDEP-BAL-AFTER      PIC S9(13)V99 COMP-3.
000280 

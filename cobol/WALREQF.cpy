000100* WALREQF.cpybk
000110* TRANSACTION-REQUEST INPUT RECORD - ONE BATCH INPUT LINE
000120* = ONE REQUESTED MOVEMENT, 720 BYTES.
000130     05  WALREQF-RECORD              PIC X(720).
000140* I-O FORMAT: WALREQFR  FROM FILE WALREQF  OF LIBRARY WALLIB
000150*
000160     05  WALREQFR  REDEFINES WALREQF-RECORD.
000170     06  WALREQF-TYPE                PIC X(12).
000180         88  WALREQF-IS-DEPOSIT               VALUE "DEPOSIT".
000190         88  WALREQF-IS-WITHDRAWAL            VALUE "WITHDRAWAL".
000200         88  WALREQF-IS-TRANSFER               VALUE "TRANSFER".
000210*                        DEPOSIT/WITHDRAWAL/TRANSFER
000220     06  WALREQF-AMOUNT              PIC S9(13)V99 COMP-3.
000230*                        REQUESTED AMOUNT, MUST BE > 0
000240     06  WALREQF-SRC-WALLET          PIC X(36).
000250*                        REQUIRED FOR WITHDRAWAL AND TRANSFER
000260     06  WALREQF-TGT-WALLET          PIC X(36).
000270*                        TARGET, IF KNOWN BY WALLET ID
000280     06  WALREQF-TGT-ACCTNO          PIC 9(12).
000290*                        TARGET, IF KNOWN BY ACCOUNT NUMBER
000300     06  WALREQF-TGT-CPF             PIC X(14).
000310*                        TARGET, IF KNOWN BY OWNER CPF
000320     06  WALREQF-DESCRIPTION         PIC X(500).
000330*                        OPTIONAL FREE TEXT
000340     06  WALREQF-CORR-ID             PIC X(100).
000350*                        OPTIONAL CORRELATION ID
000360     06  WALREQF-FILLER              PIC X(02).                     WAL083
000370*                        PAD TO RECORD WIDTH
000380 

000100* WFND.cpybk
000110* LINKAGE AREA FOR "WALVFND" - WALLET FINDER SERVICE.
000120*---------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:
000140*---------------------------------------------------------------*
000150* WAL002 - RREYES  - 14/03/1989 - INITIAL VERSION
000160*---------------------------------------------------------------*
000170* WAL029 - DTANG   - 19/06/1992 - ADD ACCOUNT-NUMBER AND CPF
000180*                     ALTERNATE LOOKUP TABLE SCANS
000190*---------------------------------------------------------------*
000200* WAL067 - PKUMAR  - 20/02/2000 - JOIN THE OWNING USER RECORD SO
000210*                     THE ACTIVE-PARTY CHECK DOES NOT NEED A
000220*                     SECOND CALL TO RESOLVE THE USER'S ACTIVE
000230*                     FLAG
000240*---------------------------------------------------------------*
000250     01  WK-C-VFND-RECORD.
000260         05  WK-C-VFND-INPUT.
000270             10  WK-C-VFND-WALLET-ID      PIC X(36).
000280             10  WK-C-VFND-ACCT-NO        PIC 9(12).
000290             10  WK-C-VFND-CPF            PIC X(14).
000300         05  WK-C-VFND-OUTPUT.
000310             10  WK-C-VFND-FOUND          PIC X(01).
000320             10  WK-C-VFND-ERROR-CD       PIC X(07).
000330             10  WK-C-VFND-WALLET.
000340                 15  WK-C-VFND-WAL-ID     PIC X(36).
000350                 15  WK-C-VFND-WAL-ACCTNO PIC 9(12).
000360                 15  WK-C-VFND-WAL-BAL    PIC S9(13)V99 COMP-3.
000370                 15  WK-C-VFND-WAL-USERID PIC 9(09).
000380                 15  WK-C-VFND-WAL-ACTIVE PIC X(01).
000390                 15  WK-C-VFND-USR-ACTIVE PIC X(01).
000400 

000100        IDENTIFICATION DIVISION.
000110************************
000120        PROGRAM-ID.     WALVFND.
000130        AUTHOR.         R REYES.
000140        INSTALLATION.   RECARGAPAY DATA CENTER.
000150        DATE-WRITTEN.   14 MAR 1989.
000160        DATE-COMPILED.
000170        SECURITY.       NONE.
000180*================================================================*
000190*PROGRAM DESCRIPTION: WALLET FINDER SERVICE - RESOLVES A WALLET
000200*  BY WALLET-ID (KEYED READ), OR, FOR TRANSFER TARGETS, BY
000210*  ACCOUNT NUMBER OR OWNER CPF WHEN THE WALLET-ID IS NOT KNOWN.
000220*  ACCOUNT-NUMBER AND CPF HAVE NO SECONDARY KEY PATH ON WALWALF -
000230*  BOTH ARE RESOLVED BY A STRAIGHT SEQUENTIAL TABLE SCAN OF THE
000240*  WALLET MASTER, IN THE SAME MANNER THIS SHOP RESOLVES A
000250*  SENDING-BANK COUNTRY CODE AGAINST TFSCNTRY.
000260*================================================================*
000270* HISTORY OF MODIFICATION:
000280*================================================================*
000290* WAL002 - RREYES  - 14/03/1989 - INITIAL VERSION, FIND BY ID ONLY
000300*-----------------------------------------------------------------
000310* WAL029 - DTANG   - 19/06/1992 - ADD ACCOUNT-NUMBER AND CPF
000320*                     ALTERNATE LOOKUPS VIA SEQUENTIAL TABLE SCAN
000330*                     OF WALWALF (NO SECONDARY INDEX MAINTAINED)
000340*-----------------------------------------------------------------
000350* WAL030 - DTANG   - 22/06/1992 - PRIORITY CHAIN: WALLET-ID, THEN
000360*                     ACCOUNT-NO, THEN CPF; "TARGET IDENTIFICATION
000370*                     REQUIRED" ERROR IF ALL THREE ARE ABSENT
000380*-----------------------------------------------------------------
000390* Y2K009 - DTANG   - 30/09/1998 - Y2K REVIEW - NO DATE FIELDS ON
000400*                     THIS RECORD, NO CHANGE REQUIRED
000410*-----------------------------------------------------------------
000420* WAL066 - PKUMAR  - 13/02/2000 - CPF LOOKUP MUST JOIN THROUGH
000430*                     WALUSRF (CPF LIVES ON THE USER MASTER, NOT
000440*                     THE WALLET MASTER)
000450*-----------------------------------------------------------------
000460* WAL067 - PKUMAR  - 20/02/2000 - C000-MOVE-FOUND-WALLET NOW ALSO
000470*                     RETURNS THE OWNING USER'S ACTIVE FLAG SO THE
000480*                     CALLER'S ACTIVE-PARTY CHECK NEEDS ONLY ONE
000490*                     CALL TO THIS PROGRAM
000500*================================================================*
000510        ENVIRONMENT DIVISION.
000520*********************
000530        CONFIGURATION SECTION.
000540        SOURCE-COMPUTER.  IBM-AS400.
000550        OBJECT-COMPUTER.  IBM-AS400.
000560        SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000570                          UPSI-0 IS UPSI-SWITCH-0
000580                            ON  STATUS IS U0-ON
000590                            OFF STATUS IS U0-OFF.
000600 
000610        INPUT-OUTPUT SECTION.
000620        FILE-CONTROL.
000630            SELECT WALWALF ASSIGN TO DATABASE-WALWALF
000640                   ORGANIZATION      IS INDEXED
000650                   ACCESS MODE       IS DYNAMIC
000660                   RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000670                   FILE STATUS       IS WK-C-FILE-STATUS.
000680            SELECT WALUSRF ASSIGN TO DATABASE-WALUSRF
000690                   ORGANIZATION      IS INDEXED
000700                   ACCESS MODE       IS DYNAMIC
000710                   RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000720                   FILE STATUS       IS WK-C-FILE-STATUS.
000730 
000740        DATA DIVISION.
000750        FILE SECTION.
000760        FD  WALWALF
000770            LABEL RECORDS ARE OMITTED
000780            DATA RECORD IS WK-C-WALWALF.
000790        01  WK-C-WALWALF.
000800            COPY DDS-ALL-FORMATS OF WALWALF.
000810        01  WK-C-WALWALF-1.
000820            COPY WALWALF.
000830 
000840        FD  WALUSRF
000850            LABEL RECORDS ARE OMITTED
000860            DATA RECORD IS WK-C-WALUSRF.
000870        01  WK-C-WALUSRF.
000880            COPY DDS-ALL-FORMATS OF WALUSRF.
000890        01  WK-C-WALUSRF-1.
000900            COPY WALUSRF.
000910 
000920*************************
000930        WORKING-STORAGE SECTION.
000940*************************
000950        01  FILLER                  PIC X(24) VALUE
000960            "** PROGRAM WALVFND  **".
000970 
000980* ------------------ PROGRAM WORKING STORAGE -------------------*
000990        01  WK-C-COMMON.
001000            COPY WALCMWS.
001010 
001020        01  WK-C-SCAN-AREA.
001030            05  WK-N-SCAN-COUNT     PIC S9(08) COMP VALUE ZERO.
001040            05  WK-N-TARGET-USERID  PIC 9(09) VALUE ZERO.
001050            05  WK-C-SCAN-MATCH     PIC X(01) VALUE "N".
001060                88  WK-C-SCAN-FOUND         VALUE "Y".
001070            05  WK-C-SCAN-FILLER    PIC X(03) VALUE SPACES.
001080 
001090****************
001100        LINKAGE SECTION.
001110****************
001120        COPY WFND.
001130 
001140        EJECT
001150*****************************************
001160        PROCEDURE DIVISION USING WK-C-VFND-RECORD.
001170*****************************************
001180        MAIN-MODULE.
001190            PERFORM A000-OPEN-FILES
001200               THRU A099-OPEN-FILES-EX.
001210            PERFORM B000-RESOLVE-WALLET
001220               THRU B099-RESOLVE-WALLET-EX.
001230            PERFORM Z000-END-PROGRAM-ROUTINE
001240               THRU Z999-END-PROGRAM-ROUTINE-EX.
001250            EXIT PROGRAM.
001260 
001270*---------------------------------------------------------------*
001280        A000-OPEN-FILES.
001290*---------------------------------------------------------------*
001300            OPEN INPUT WALWALF.
001310            IF  NOT WK-C-SUCCESSFUL
001320                DISPLAY "WALVFND - OPEN FILE ERROR - WALWALF"
001330                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001340                MOVE "WAL0101" TO WK-C-VFND-ERROR-CD
001350                GO TO A099-OPEN-FILES-EX
001360            END-IF.
001370            OPEN INPUT WALUSRF.
001380            IF  NOT WK-C-SUCCESSFUL
001390                DISPLAY "WALVFND - OPEN FILE ERROR - WALUSRF"
001400                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001410                MOVE "WAL0102" TO WK-C-VFND-ERROR-CD
001420            END-IF.
001430        A099-OPEN-FILES-EX.
001440            EXIT.
001450 
001460*---------------------------------------------------------------*
001470        B000-RESOLVE-WALLET.
001480*---------------------------------------------------------------*
001490            MOVE SPACES TO WK-C-VFND-WALLET.
001500            MOVE "N"    TO WK-C-VFND-FOUND.
001510            MOVE SPACES TO WK-C-VFND-ERROR-CD.
001520 
001530            IF  WK-C-VFND-WALLET-ID NOT = SPACES
001540                MOVE WK-C-VFND-WALLET-ID TO WALWALF-WALLETID
001550                READ WALWALF KEY IS EXTERNALLY-DESCRIBED-KEY
001560                IF  WK-C-SUCCESSFUL
001570                    PERFORM C000-MOVE-FOUND-WALLET
001580                       THRU C099-MOVE-FOUND-WALLET-EX
001590                    GO TO B099-RESOLVE-WALLET-EX
001600                END-IF
001610            END-IF.
001620 
001630            IF  WK-C-VFND-ACCT-NO NOT = ZERO
001640                PERFORM D000-FIND-BY-ACCOUNT
001650                   THRU D099-FIND-BY-ACCOUNT-EX
001660                IF  WK-C-SCAN-FOUND
001670                    GO TO B099-RESOLVE-WALLET-EX
001680                END-IF
001690            END-IF.
001700 
001710            IF  WK-C-VFND-CPF NOT = SPACES
001720                PERFORM E000-FIND-BY-CPF
001730                   THRU E099-FIND-BY-CPF-EX
001740                IF  WK-C-SCAN-FOUND
001750                    GO TO B099-RESOLVE-WALLET-EX
001760                END-IF
001770            END-IF.
001780 
001790            IF  WK-C-VFND-WALLET-ID = SPACES
001800                AND WK-C-VFND-ACCT-NO = ZERO
001810                AND WK-C-VFND-CPF = SPACES
001820                MOVE "WAL0103" TO WK-C-VFND-ERROR-CD
001830            ELSE
001840                IF  WK-C-VFND-ERROR-CD = SPACES
001850                    MOVE "WAL0104" TO WK-C-VFND-ERROR-CD
001860                END-IF
001870            END-IF.
001880        B099-RESOLVE-WALLET-EX.
001890            EXIT.
001900 
001910*---------------------------------------------------------------*
001920        C000-MOVE-FOUND-WALLET.
001930*---------------------------------------------------------------*
001940            MOVE "Y"                  TO WK-C-VFND-FOUND.
001950            MOVE WALWALF-WALLETID     TO WK-C-VFND-WAL-ID.
001960            MOVE WALWALF-ACCTNO       TO WK-C-VFND-WAL-ACCTNO.
001970            MOVE WALWALF-BALANCE      TO WK-C-VFND-WAL-BAL.
001980            MOVE WALWALF-USERID       TO WK-C-VFND-WAL-USERID.
001990            MOVE WALWALF-ACTIVE       TO WK-C-VFND-WAL-ACTIVE.
002000            MOVE "N"                  TO WK-C-VFND-USR-ACTIVE.
002010            MOVE WALWALF-USERID       TO WALUSRF-USERID.
002020            READ WALUSRF KEY IS EXTERNALLY-DESCRIBED-KEY.
002030            IF  WK-C-SUCCESSFUL
002040                MOVE WALUSRF-ACTIVE   TO WK-C-VFND-USR-ACTIVE
002050            END-IF.
002060        C099-MOVE-FOUND-WALLET-EX.
002070            EXIT.
002080 
002090*---------------------------------------------------------------*
002100* ACCOUNT-NUMBER CARRIES NO SECONDARY KEY - SCAN WALWALF START
002110* TO END LOOKING FOR A MATCHING ACCOUNT NUMBER.
002120*---------------------------------------------------------------*
002130        D000-FIND-BY-ACCOUNT.
002140*---------------------------------------------------------------*
002150            MOVE "N" TO WK-C-SCAN-MATCH.
002160            MOVE ZERO TO WK-N-SCAN-COUNT.
002170            MOVE LOW-VALUES TO WALWALF-WALLETID.
002180            START WALWALF KEY NOT < WALWALF-WALLETID.
002190        D010-SCAN-LOOP.
002200            READ WALWALF NEXT RECORD
002210                AT END
002220                    GO TO D099-FIND-BY-ACCOUNT-EX
002230            END-READ.
002240            ADD 1 TO WK-N-SCAN-COUNT.
002250            IF  WALWALF-ACCTNO = WK-C-VFND-ACCT-NO
002260                MOVE "Y" TO WK-C-SCAN-MATCH
002270                PERFORM C000-MOVE-FOUND-WALLET
002280                   THRU C099-MOVE-FOUND-WALLET-EX
002290                GO TO D099-FIND-BY-ACCOUNT-EX
002300            END-IF.
002310            GO TO D010-SCAN-LOOP.
002320        D099-FIND-BY-ACCOUNT-EX.
002330            EXIT.
002340 
002350*---------------------------------------------------------------*
002360* USER-CPF LIVES ON WALUSRF, NOT ON THE WALLET MASTER. SCAN THE
002370* USER MASTER FOR THE CPF, THEN SCAN THE WALLET MASTER FOR THE
002380* WALLET OWNED BY THAT USER-ID.
002390*---------------------------------------------------------------*
002400        E000-FIND-BY-CPF.
002410*---------------------------------------------------------------*
002420            MOVE "N" TO WK-C-SCAN-MATCH.
002430            MOVE ZERO TO WK-N-SCAN-COUNT.
002440            MOVE LOW-VALUES TO WALUSRF-USERID.
002450            START WALUSRF KEY NOT < WALUSRF-USERID.
002460        E010-SCAN-USER-LOOP.
002470            READ WALUSRF NEXT RECORD
002480                AT END
002490                    GO TO E099-FIND-BY-CPF-EX
002500            END-READ.
002510            ADD 1 TO WK-N-SCAN-COUNT.
002520            IF  WALUSRF-CPF = WK-C-VFND-CPF
002530                MOVE WALUSRF-USERID TO WK-N-TARGET-USERID
002540                PERFORM F000-FIND-WALLET-BY-USER
002550                   THRU F099-FIND-WALLET-BY-USER-EX
002560                GO TO E099-FIND-BY-CPF-EX
002570            END-IF.
002580            GO TO E010-SCAN-USER-LOOP.
002590        E099-FIND-BY-CPF-EX.
002600            EXIT.
002610 
002620*---------------------------------------------------------------*
002630        F000-FIND-WALLET-BY-USER.
002640*---------------------------------------------------------------*
002650            MOVE LOW-VALUES     TO WALWALF-WALLETID.
002660            START WALWALF KEY NOT < WALWALF-WALLETID.
002670        F010-SCAN-LOOP.
002680            READ WALWALF NEXT RECORD
002690                AT END
002700                    GO TO F099-FIND-WALLET-BY-USER-EX
002710            END-READ.
002720            IF  WALWALF-USERID = WK-N-TARGET-USERID
002730                MOVE "Y" TO WK-C-SCAN-MATCH
002740                PERFORM C000-MOVE-FOUND-WALLET
002750                   THRU C099-MOVE-FOUND-WALLET-EX
002760                GO TO F099-FIND-WALLET-BY-USER-EX
002770            END-IF.
002780            GO TO F010-SCAN-LOOP.
002790        F099-FIND-WALLET-BY-USER-EX.
002800            EXIT.
002810 
002820*---------------------------------------------------------------*
002830        Z000-END-PROGRAM-ROUTINE.
002840*---------------------------------------------------------------*
002850            CLOSE WALWALF WALUSRF.
002860            IF  NOT WK-C-SUCCESSFUL
002870                DISPLAY "WALVFND - CLOSE FILE ERROR"
002880                DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002890            END-IF.
002900        Z999-END-PROGRAM-ROUTINE-EX.
002910            EXIT.
002920 
002930******************************************************************
002940*************** END OF PROGRAM SOURCE - WALVFND ******************
002950******************************************************************
002960 
